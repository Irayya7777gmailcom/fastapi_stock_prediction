000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. OIBATOIT.
000300 AUTHOR. MARGARET HOLLIS.
000400 INSTALLATION. DATA PROCESSING CENTER.
000500 DATE-WRITTEN. 3/16/1987.
000600 DATE-COMPILED.
000700 SECURITY. COMPANY CONFIDENTIAL.
000800*PROGRAM DESCRIPTION:
000900*DRIVES THE NIGHTLY OPTIONS OPEN-INTEREST EXTRACT.  READS THE
001000*HISTORICAL OPEN-INTEREST FILE (HISTIN) AND THE LIVE-QUOTE
001100*SNAPSHOT FILE (LIVEIN) INTO WORKING STORAGE, WALKS THE FIXED
001200*MASTER LIST OF STOCK SYMBOLS ONE AT A TIME, RE-EMITS EACH
001300*STOCK'S HISTORICAL ROWS WITH THE FOUR OI AMOUNT FIELDS
001400*REFORMATTED (HISTOUT), BUILDS A PER-STOCK CALL/PUT BASELINE
001500*FROM THE HISTORICAL ROWS AND USES IT TO ENRICH THAT STOCK'S
001600*LIVE ROWS WITH AN OI DIFFERENCE AND A NEW-STRIKE FLAG
001700*(LIVEOUT), THEN WRITES ONE SUMMARY RECORD TO THE RUN LOG
001800*(PROCLOG) AND DISPLAYS THE END-OF-RUN COUNTS ON THE CONSOLE.
001900*
002000*    CHANGE LOG
002100*    ----------
002200*    03/16/87  MEH  ORIGINAL PROGRAM - REPLACES THE MANUAL
002300*                   SPREADSHEET RECONCILIATION THE OPTIONS DESK
002400*                   HAD BEEN RUNNING EACH MORNING.  REQUEST
002500*                   OP-1140.
002600*    09/02/87  MEH  ADDED THE MISSING-BASELINE DEFAULT RULE -
002700*                   OPTIONS DESK REPORTED BOGUS DIFF VALUES ON
002800*                   STRIKES THAT WERE NEW SINCE THE LAST
002900*                   HISTORICAL LOAD.  REQUEST OP-1162.
003000*    05/11/89  RJT  ADDITIONAL-STRIKE TEXT NOW CANONICALISED TO
003100*                   'Yes' ON THE LIVE-OUT ROW.  DESK WAS SEEING
003200*                   'Y', 'yes', AND '1' MIXED IN THE SAME REPORT.
003300*                   REQUEST OP-1288.
003400*    02/14/90  RJT  RAISED WK-HIST-TABLE/WK-LIVE-TABLE SIZE FOR
003500*                   THE OPTIONS DESK'S EXPANDED STRIKE COVERAGE.
003600*    11/07/91  DKS  SYMBOL COMPARE NOW NORMALISES CASE AND STRIPS
003700*                   PUNCTUATION BEFORE MATCHING HISTORICAL ROWS
003800*                   TO LIVE ROWS - VENDOR FEED STARTED MIXING
003900*                   'BRK.B' STYLE SYMBOLS IN WITH PLAIN ONES.
004000*                   REQUEST OP-1401.
004100*    06/23/93  DKS  STRIKE KEY NOW FALLS BACK TO THE TRIMMED,
004200*                   UPPER-CASED STRIKE TEXT WHEN THE STRIKE FIELD
004300*                   CONTAINS NO DIGITS AT ALL (E.G. STRIKE
004400*                   RANGES).  PREVIOUSLY ABENDED ON A ZERO DIVIDE
004500*                   IN THE OLD KEY ROUTINE.  REQUEST OP-1455.
004600*    04/02/96  RJT  RUN LOG NOW WRITTEN EVEN WHEN NO ROWS ARE
004700*                   FOUND FOR A GIVEN STOCK - DESK WANTED PROOF
004800*                   THE RUN COMPLETED, NOT JUST A ROW COUNT.
004900*    08/19/98  DKS  Y2K REVIEW OF THIS PROGRAM.  WK-RUN-DATE-YY
005000*                   ON THE CONSOLE BANNER STAYS 2 DIGITS BY
005100*                   DESIGN - DISPLAY ONLY, NEVER COMPARED OR
005200*                   STORED.  NO OTHER DATE FIELDS IN THIS
005300*                   PROGRAM.  SIGNED OFF PER STANDARDS MEMO
005400*                   98-114.
005500*    02/02/99  DKS  RAISED WK-HIST-TABLE AND WK-LIVE-TABLE MAX
005600*                   OCCURRENCES AGAIN (SEE OIRECS COPYBOOK LOG).
005700*    07/18/01  RJT  TRACE SWITCH (UPSI-0) ADDED SO THE HELP DESK
005800*                   CAN GET A ROW-BY-ROW READ OF HISTIN ON A RE-
005900*                   RUN WITHOUT RECOMPILING.  REQUEST OP-1602.
006000*
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS OIT-TRACE-ON                            OP-1602
006600            OFF STATUS IS OIT-TRACE-OFF                           OP-1602
006700     CLASS DIGIT-OR-POINT-CLASS IS "0" THRU "9" ".".
006800 INPUT-OUTPUT SECTION.
006900*
007000 FILE-CONTROL.
007100     SELECT HISTIN  ASSIGN TO HISTIN
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS WS-HISTIN-SW.
007400*
007500     SELECT LIVEIN  ASSIGN TO LIVEIN
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS WS-LIVEIN-SW.
007800*
007900     SELECT HISTOUT ASSIGN TO HISTOUT
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS WS-HISTOUT-SW.
008200*
008300     SELECT LIVEOUT ASSIGN TO LIVEOUT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS WS-LIVEOUT-SW.
008600*
008700     SELECT PROCLOG ASSIGN TO PROCLOG
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS WS-PROCLOG-SW.
009000*
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  HISTIN
009400     RECORDING MODE IS F
009500     RECORD CONTAINS 137 CHARACTERS
009600     DATA RECORD IS HISTIN-REC.
009700*    NIGHTLY HISTORICAL OPEN-INTEREST FEED FROM THE VENDOR - ONE
009800*    ROW PER STOCK/STRIKE/CATEGORY COMBINATION LAST SEEN ON THE
009900*    PRIOR HISTORICAL LOAD.  ALL AMOUNT FIELDS ARRIVE AS FREE
010000*    TEXT (NOT NUMERIC) SINCE THE VENDOR FEED CAN CARRY EMBEDDED
010100*    COMMAS, A LEADING MINUS, OR BE FLAT-OUT UNPARSEABLE.
010200 01  HISTIN-REC.
010300*
010400     05  H-STOCK                     PIC X(20).
010500     05  H-CATEGORY                  PIC X(20).
010600     05  H-STRIKE                    PIC X(10).
010700     05  H-PREV-OI                   PIC X(15).
010800     05  H-LATEST-OI                 PIC X(15).
010900     05  H-CALL-OI-DIFF              PIC X(15).
011000     05  H-PUT-OI-DIFF               PIC X(15).
011100     05  H-LTP                       PIC X(12).
011200     05  H-ADDL-STRIKE               PIC X(15).
011300*
011400 FD  LIVEIN
011500     RECORDING MODE IS F
011600     RECORD CONTAINS 96 CHARACTERS
011700     DATA RECORD IS LIVEIN-REC.
011800*    SAME-DAY LIVE-QUOTE SNAPSHOT - ONE ROW PER STRIKE THAT TRADED
011900*    OR QUOTED TODAY.  L-PREV-OI HERE IS THE STRIKE'S CURRENT-DAY
012000*    OI READING, NOT A PRIOR-DAY FIGURE - THE BASELINE IT GETS
012100*    NETTED AGAINST COMES FROM HISTIN, NOT FROM THIS FILE.
012200 01  LIVEIN-REC.
012300*
012400     05  L-STOCK                     PIC X(20).
012500     05  L-SECTION                   PIC X(20).
012600     05  L-LABEL                     PIC X(20).
012700     05  L-PREV-OI                   PIC X(15).
012800     05  L-STRIKE                    PIC X(10).
012900     05  FILLER                      PIC X(11).
013000*
013100 FD  HISTOUT
013200     RECORDING MODE IS F
013300     RECORD CONTAINS 137 CHARACTERS
013400     DATA RECORD IS HISTOUT-REC.
013500*    RE-EMIT OF HISTIN, ONE ROW IN AND ONE ROW OUT, WITH THE FOUR
013600*    OI AMOUNT FIELDS RUN THROUGH NUMPARSE/FORMAT.  LAYOUT IS
013700*    DELIBERATELY IDENTICAL TO HISTIN-REC SO THE DESK'S DOWNSTREAM
013800*    SPREADSHEET MACROS DID NOT NEED TO CHANGE WHEN THIS PROGRAM
013900*    REPLACED THE MANUAL RECONCILIATION.
014000 01  HISTOUT-REC.
014100*
014200     05  H-STOCK-1                   PIC X(20).
014300     05  H-CATEGORY-1                PIC X(20).
014400     05  H-STRIKE-1                  PIC X(10).
014500     05  H-PREV-OI-1                 PIC X(15).
014600     05  H-LATEST-OI-1               PIC X(15).
014700     05  H-CALL-OI-DIFF-1            PIC X(15).
014800     05  H-PUT-OI-DIFF-1             PIC X(15).
014900     05  H-LTP-1                     PIC X(12).
015000     05  H-ADDL-STRIKE-1             PIC X(15).
015100*
015200 FD  LIVEOUT
015300     RECORDING MODE IS F
015400     RECORD CONTAINS 133 CHARACTERS
015500     DATA RECORD IS LIVEOUT-REC.
015600*    ENRICHED LIVE ROW - LIVEIN'S FIELDS PLUS THE THREE VALUES
015700*    THE DESK ACTUALLY WANTS TO SEE EACH MORNING: O-OI-DIFF (THE
015800*    NET CHANGE AGAINST THE HISTORICAL BASELINE), O-IS-NEW-STRIKE
015900*    (THE STRIKE WASN'T ON YESTERDAY'S HISTORICAL LOAD), AND
016000*    O-ADD-STRIKE (CARRIED FORWARD FROM THE MATCHING HISTORICAL
016100*    STRIKE-MAP ENTRY WHEN ONE EXISTS).
016200 01  LIVEOUT-REC.
016300*
016400     05  O-STOCK                     PIC X(20).
016500     05  O-SECTION                   PIC X(20).
016600     05  O-LABEL                     PIC X(20).
016700     05  O-PREV-OI                   PIC X(15).
016800     05  O-STRIKE                    PIC X(10).
016900     05  O-OI-DIFF                   PIC X(16).
017000     05  O-IS-NEW-STRIKE             PIC X(03).
017100     05  O-ADD-STRIKE                PIC X(15).
017200     05  FILLER                      PIC X(14).
017300*
017400 FD  PROCLOG
017500     RECORDING MODE IS F
017600     RECORD CONTAINS 120 CHARACTERS
017700     DATA RECORD IS PROCLOG-REC.
017800*    ONE-RECORD RUN LOG WRITTEN AT THE END OF EVERY RUN, GOOD OR
017900*    BAD.  THIS IS THE RECORD OF TRUTH FOR "DID LAST NIGHT'S RUN
018000*    WORK" - THE CONSOLE DISPLAY IN 900- IS FOR THE OPERATOR ONLY
018100*    AND IS NOT KEPT.
018200 01  PROCLOG-REC.
018300*
018400     05  G-PROCESS-TYPE              PIC X(12).
018500     05  G-STOCKS-PROCESSED          PIC 9(04).
018600     05  G-STATUS                    PIC X(08).
018700     05  G-MESSAGE                   PIC X(96).
018800*
018900 WORKING-STORAGE SECTION.
019000*
019100     COPY OIRECS.
019200*
019300 01  WS-HISTIN-SW                    PIC X(02) VALUE SPACES.
019400     88  WS-HISTIN-SUCCESS                VALUE '00'.
019500     88  WS-HISTIN-EOF                    VALUE '10'.
019600 01  WS-LIVEIN-SW                    PIC X(02) VALUE SPACES.
019700     88  WS-LIVEIN-SUCCESS                VALUE '00'.
019800     88  WS-LIVEIN-EOF                    VALUE '10'.
019900 01  WS-HISTOUT-SW                   PIC X(02) VALUE SPACES.
020000     88  WS-HISTOUT-SUCCESS               VALUE '00'.
020100 01  WS-LIVEOUT-SW                   PIC X(02) VALUE SPACES.
020200     88  WS-LIVEOUT-SUCCESS               VALUE '00'.
020300 01  WS-PROCLOG-SW                   PIC X(02) VALUE SPACES.
020400     88  WS-PROCLOG-SUCCESS               VALUE '00' '05'.
020500     88  WS-PROCLOG-NOTFOUND              VALUE '35'.
020600*
020700*    STANDALONE SCRATCH ITEMS FOR THE LIVE-EXTRACT OI-DIFF
020800*    RECALC AND THE RUN-LOG MESSAGE BUILD - 77-LEVEL PER SHOP
020900*    STANDARD FOR ITEMS THAT ARE NOT PART OF A LARGER RECORD.
021000 77  WK-LIVE-OI-PARSED               PIC S9(11) COMP VALUE ZERO.  OP-1699
021100 77  WK-BASELINE-OI                  PIC S9(11) COMP VALUE ZERO.  OP-1699
021200 77  WK-LOG-PTR                      PIC S9(04) COMP VALUE ZERO.  OP-1699
021300 77  WK-LOG-SUCCESS-EDIT             PIC 9(04) VALUE ZERO.        OP-1699
021400 77  WK-LOG-MASTER-EDIT              PIC 9(04) VALUE ZERO.        OP-1699
021500 77  WK-LOG-ERROR-EDIT               PIC 9(04) VALUE ZERO.        OP-1699
021600 77  WK-LIVE-SECTION-OK-SW           PIC X(01) VALUE 'N'.         OP-1699
021700     88  WK-LIVE-SECTION-IS-OK           VALUE 'Y'.               OP-1699
021800*    END-OF-FILE FLAGS FOR THE TWO INPUT FEEDS, TESTED BY THE
021900*    PRIMING-READ/PERFORM-UNTIL LOOPS IN 100- AND 150- BELOW.
022000 01  WS-EOF-SW-HISTIN                PIC X(01) VALUE 'N'.
022100     88  WS-EOF-HISTIN-NO                 VALUE 'N'.
022200     88  WS-EOF-HISTIN-YES                VALUE 'Y'.
022300 01  WS-EOF-SW-LIVEIN                PIC X(01) VALUE 'N'.
022400     88  WS-EOF-LIVEIN-NO                 VALUE 'N'.
022500     88  WS-EOF-LIVEIN-YES                VALUE 'Y'.
022600*
022700*    SET OFF IN 050-OPEN-FILES-PARA IF EITHER INPUT FILE FAILS TO
022800*    OPEN - CHECKED BY 000-MAIN-PARA BEFORE ANY PROCESSING BEGINS
022900*    SO A MISSING FEED ABORTS CLEANLY INSTEAD OF RUNNING WITH
023000*    HALF THE DATA.
023100 01  WK-INPUT-FILES-OK-SW            PIC X(01) VALUE 'Y'.
023200     88  WK-INPUT-FILES-OK                VALUE 'Y'.
023300*
023400*    RUN-WIDE COUNTERS ROLLED UP ACROSS EVERY STOCK ON THE MASTER
023500*    LIST - FEED THE PROCLOG MESSAGE BUILT IN 850- AND THE
023600*    CONSOLE BANNER DISPLAYED IN 900-.
023700 01  WK-CONTROL-TOTALS.
023800     05  WK-SUCCESS-COUNT             PIC S9(04) COMP VALUE ZERO.
023900     05  WK-ERROR-COUNT               PIC S9(04) COMP VALUE ZERO.
024000     05  WK-HIST-ROWS-OUT             PIC S9(07) COMP VALUE ZERO.
024100     05  WK-LIVE-ROWS-OUT             PIC S9(07) COMP VALUE ZERO.
024200     05  WK-STOCK-HIST-ROWS           PIC S9(05) COMP VALUE ZERO.
024300     05  WK-STOCK-LIVE-ROWS           PIC S9(05) COMP VALUE ZERO.
024400     05  FILLER                       PIC X(05).
024500*
024600*    THE STOCK CURRENTLY BEING WALKED IN 200-PROCESS-STOCKS-PARA -
024700*    RAW IS THE MASTER-LIST SPELLING, NORM IS THE NUMPARSE-
024800*    NORMALISED FORM COMPARED AGAINST THE HISTORICAL/LIVE TABLES.
024900 01  WK-TARGET-STOCK-AREA.
025000     05  WK-TARGET-STOCK-RAW          PIC X(20).
025100     05  WK-TARGET-STOCK-NORM         PIC X(20).
025200     05  FILLER                       PIC X(05).
025300*
025400*    SHARED SCRATCH FIELDS FOR THE NUMPARSE HELPER PARAGRAPHS
025500*    (SYMBOL NORMALISE, SUBSTRING-CONTAINS, TRIM) AND FOR THE
025600*    STRIKE-MAP FIND/LOOKUP ROUTINES.  REUSED ACROSS STOCKS - NONE
025700*    OF THESE CARRY VALUE FROM ONE CALL TO THE NEXT.
025800 01  WK-MISC-WORK.
025900     05  WK-MAP-FOUND-SW              PIC X(01).
026000     05  WK-NORM-WORK                 PIC X(20).
026100     05  WK-NORM-RESULT                PIC X(20).
026200     05  WK-NORM-RESULT-LEN           PIC S9(04) COMP.
026300     05  WK-NORM-SCAN-PTR             PIC S9(04) COMP.
026400     05  WK-NORM-ONE-CHAR             PIC X(01).
026500     05  WK-CONTAINS-TARGET           PIC X(20).
026600     05  WK-CONTAINS-SEARCH           PIC X(10).
026700     05  WK-CONTAINS-SEARCH-LEN       PIC S9(04) COMP.
026800     05  WK-CONTAINS-RESULT-SW        PIC X(01).
026900         88  WK-CONTAINS-FOUND              VALUE 'Y'.
027000     05  WK-CONTAINS-PTR              PIC S9(04) COMP.
027100     05  WK-TRIM-SOURCE                PIC X(20).
027200     05  WK-TRIM-RESULT                PIC X(20).
027300     05  WK-TRIM-SCAN-PTR             PIC S9(04) COMP.
027400     05  WK-TRIM-FIRST                PIC S9(04) COMP.
027500     05  WK-TRIM-LAST                 PIC S9(04) COMP.
027600     05  WK-TRIM-LEN                  PIC S9(04) COMP.
027700     05  WK-ADDL-RAW                   PIC X(15).
027800     05  WK-ADDL-UPPER                PIC X(15).
027900     05  WK-ADDL-RESULT               PIC X(15).
028000     05  FILLER                       PIC X(05).
028100*
028200*    EDITED COPIES OF THE CONTROL TOTALS FOR THE CONSOLE BANNER
028300*    ONLY - KEPT SEPARATE FROM WK-CONTROL-TOTALS SO THE COMP
028400*    COUNTERS NEVER GET A ZERO-SUPPRESSED PICTURE.  OP-1699 -
028500*    ZERO-PADDED, NOT ZERO-SUPPRESSED, TO MATCH THE DESK'S
028600*    "NNNN / NNNN"-STYLE RUN-SUMMARY LAYOUT.
028700 01  WK-DISPLAY-SUMMARY.
028800     05  WS-DISP-MASTER-COUNT         PIC 9(04).
028900     05  WS-DISP-SUCCESS              PIC 9(04).
029000     05  WS-DISP-ERRORS               PIC 9(04).
029100     05  WS-DISP-HIST-ROWS            PIC 9(06).
029200     05  WS-DISP-LIVE-ROWS            PIC 9(06).
029300     05  FILLER                       PIC X(05).
029400*
029500*    WORK AREA FOR THE PROCLOG G-MESSAGE TEXT - BUILT UP BY THE
029600*    STRING STATEMENTS IN 850- BEFORE BEING MOVED TO G-MESSAGE SO
029700*    THAT FIELD IS NEVER BOTH THE SENDING AND RECEIVING SIDE OF
029800*    THE SAME STRING STATEMENT.
029900 01  WK-LOG-MESSAGE-BUILD             PIC X(96).
030000*
030100 PROCEDURE DIVISION.
030200*
030300*    BATCHDRV - MAIN DRIVER.  OPENS THE FILES, LOADS BOTH INPUT
030400*    DATASETS INTO WORKING STORAGE ONE TIME, WALKS THE FIXED
030500*    MASTER STOCK LIST IN LIST ORDER RUNNING HISTEXTR/LIVEEXTR
030600*    FOR EACH SYMBOL, THEN WRITES THE RUN LOG AND THE CONSOLE
030700*    SUMMARY.  A MISSING INPUT FILE SKIPS THE STOCK LOOP BUT
030800*    STILL WRITES A RUN LOG AND CLOSES WHATEVER OPENED CLEANLY.
030900 000-MAIN-PARA.
031000     PERFORM 050-OPEN-FILES-PARA.
031100*
031200     IF WK-INPUT-FILES-OK
031300         PERFORM 100-LOAD-HIST-PARA
031400         PERFORM 150-LOAD-LIVE-PARA
031500         PERFORM 200-PROCESS-STOCKS-PARA
031600             VARYING WK-STOCK-IDX FROM 1 BY 1
031700             UNTIL WK-STOCK-IDX > WK-MASTER-STOCK-COUNT
031800         PERFORM 850-WRITE-RUN-LOG-SUCCESS-PARA
031900         PERFORM 900-DISPLAY-SUMMARY-PARA
032000     ELSE
032100         PERFORM 800-WRITE-RUN-LOG-ERROR-PARA
032200     END-IF.
032300*
032400     PERFORM 950-CLOSE-FILES-PARA.
032500     STOP RUN.
032600*
032700*    OPENS ALL FIVE DATASETS AND SETS WK-INPUT-FILES-OK-SW TO 'N'
032800*    THE MOMENT ANY DATASET THE RUN CANNOT LIVE WITHOUT FAILS TO
032900*    OPEN.  PROCLOG IS OPENED EXTEND SO A DAY'S WORTH OF RUNS
033000*    ACCUMULATE IN ONE DATASET; A NOT-FOUND STATUS ON THE VERY
033100*    FIRST RUN FALLS BACK TO OPEN OUTPUT TO CREATE IT.
033200 050-OPEN-FILES-PARA.
033300     MOVE 'Y' TO WK-INPUT-FILES-OK-SW.
033400*
033500     OPEN INPUT HISTIN.
033600     IF WS-HISTIN-SUCCESS
033700         DISPLAY "HISTIN OPEN SUCCESSFUL"
033800     ELSE
033900         DISPLAY "WS-HISTIN-SW=" WS-HISTIN-SW
034000         DISPLAY "HISTIN OPEN ERROR - HISTORICAL FILE MISSING"
034100         MOVE 'N' TO WK-INPUT-FILES-OK-SW
034200     END-IF.
034300*
034400     OPEN INPUT LIVEIN.
034500     IF WS-LIVEIN-SUCCESS
034600         DISPLAY "LIVEIN OPEN SUCCESSFUL"
034700     ELSE
034800         DISPLAY "WS-LIVEIN-SW=" WS-LIVEIN-SW
034900         DISPLAY "LIVEIN OPEN ERROR - LIVE QUOTE FILE MISSING"
035000         MOVE 'N' TO WK-INPUT-FILES-OK-SW
035100     END-IF.
035200*
035300     IF WK-INPUT-FILES-OK
035400         OPEN OUTPUT HISTOUT
035500         IF NOT WS-HISTOUT-SUCCESS
035600             DISPLAY "WS-HISTOUT-SW=" WS-HISTOUT-SW
035700             DISPLAY "HISTOUT OPEN ERROR"
035800             MOVE 'N' TO WK-INPUT-FILES-OK-SW
035900         END-IF
036000         OPEN OUTPUT LIVEOUT
036100         IF NOT WS-LIVEOUT-SUCCESS
036200             DISPLAY "WS-LIVEOUT-SW=" WS-LIVEOUT-SW
036300             DISPLAY "LIVEOUT OPEN ERROR"
036400             MOVE 'N' TO WK-INPUT-FILES-OK-SW
036500         END-IF
036600     END-IF.
036700*
036800     OPEN EXTEND PROCLOG.
036900     IF WS-PROCLOG-NOTFOUND
037000         OPEN OUTPUT PROCLOG
037100     END-IF.
037200     IF NOT WS-PROCLOG-SUCCESS AND NOT WS-PROCLOG-NOTFOUND
037300         DISPLAY "WS-PROCLOG-SW=" WS-PROCLOG-SW
037400         DISPLAY "PROCLOG OPEN ERROR - RUN LOG NOT AVAILABLE"
037500     END-IF.
037600*
037700*    SLURPS HISTIN INTO WK-HIST-TABLE ONE TIME PER RUN SO BOTH
037800*    HISTEXTR AND LIVEEXTR'S BASELINE PASS CAN SCAN IT IN MEMORY
037900*    INSTEAD OF RE-READING THE DATASET ONCE PER STOCK.  PRIMING
038000*    READ FOLLOWED BY A PERFORM-UNTIL IS THE SAME SHAPE THE SHOP
038100*    USES FOR EVERY SEQUENTIAL LOAD LOOP.
038200 100-LOAD-HIST-PARA.
038300     MOVE ZERO TO WK-HIST-COUNT.
038400     SET WK-HIST-IDX TO 0.
038500     MOVE 'N' TO WS-EOF-SW-HISTIN.
038600*
038700     READ HISTIN
038800         AT END MOVE 'Y' TO WS-EOF-SW-HISTIN
038900     END-READ.
039000*
039100     PERFORM 110-LOAD-HIST-ROW-PARA UNTIL WS-EOF-HISTIN-YES.
039200*
039300*    ONE HISTIN ROW PER CALL.  NORMALISES THE SYMBOL AND DERIVES
039400*    THE STRIKE KEY HERE, ONCE, AT LOAD TIME, SO HISTEXTR'S SCAN
039500*    AND LIVEEXTR'S BASELINE BUILD DO NOT RECOMPUTE THEM ON EVERY
039600*    PASS THROUGH THE TABLE.  ISSUES ITS OWN NEXT READ AT THE
039700*    BOTTOM, PER THE SHOP'S LOAD-LOOP IDIOM.
039800 110-LOAD-HIST-ROW-PARA.
039900     IF WK-HIST-COUNT < 3000
040000         SET WK-HIST-IDX UP BY 1
040100         ADD 1 TO WK-HIST-COUNT
040200         IF OIT-TRACE-ON                                          OP-1602
040300             DISPLAY "HISTIN READ: " HISTIN-REC                   OP-1602
040400         END-IF                                                   OP-1602
040500*        CARRY THE ROW'S RAW FIELDS INTO THE TABLE VERBATIM -
040600*        REFORMATTING HAPPENS LATER, IN HISTEXTR, NOT AT LOAD.
040700         MOVE H-STOCK          TO WK-HIST-STOCK(WK-HIST-IDX)
040800         MOVE H-CATEGORY       TO WK-HIST-CATEGORY(WK-HIST-IDX)
040900         MOVE H-STRIKE         TO WK-HIST-STRIKE(WK-HIST-IDX)
041000         MOVE H-PREV-OI        TO WK-HIST-PREV-OI(WK-HIST-IDX)
041100         MOVE H-LATEST-OI      TO WK-HIST-LATEST-OI(WK-HIST-IDX)
041200         MOVE H-CALL-OI-DIFF   TO WK-HIST-CALL-DIFF(WK-HIST-IDX)
041300         MOVE H-PUT-OI-DIFF    TO WK-HIST-PUT-DIFF(WK-HIST-IDX)
041400         MOVE H-LTP            TO WK-HIST-LTP(WK-HIST-IDX)
041500         MOVE H-ADDL-STRIKE    TO WK-HIST-ADDL-STRIKE(WK-HIST-IDX)
041600*        NORMALISED SYMBOL AND STRIKE KEY ARE COMPUTED HERE AND
041700*        STORED ALONGSIDE THE RAW FIELDS SO THE MATCHING PASSES
041800*        BELOW NEVER HAVE TO RE-DERIVE THEM.
041900         MOVE H-STOCK TO WK-NORM-WORK
042000         PERFORM 7300-NORMALISE-SYMBOL-PARA
042100         MOVE WK-NORM-WORK TO WK-HIST-STOCK-NORM(WK-HIST-IDX)
042200         MOVE H-STRIKE TO WK-KEY-INPUT
042300         PERFORM 7200-STRIKE-KEY-PARA
042400         IF WK-KEY-IS-NUMERIC
042500             MOVE 'N' TO WK-HIST-STRIKE-KEY-TYPE(WK-HIST-IDX)
042600         ELSE
042700             MOVE 'T' TO WK-HIST-STRIKE-KEY-TYPE(WK-HIST-IDX)
042800         END-IF
042900         MOVE WK-KEY-NUM-VALUE
043000             TO WK-HIST-STRIKE-KEY-NUM(WK-HIST-IDX)
043100         MOVE WK-KEY-TXT-VALUE
043200             TO WK-HIST-STRIKE-KEY-TXT(WK-HIST-IDX)
043300     ELSE
043400         DISPLAY "HISTIN - WK-HIST-TABLE FULL AT 3000 ROWS, "
043500                 "REMAINING RECORDS IGNORED"
043600     END-IF.
043700*
043800     READ HISTIN
043900         AT END MOVE 'Y' TO WS-EOF-SW-HISTIN
044000     END-READ.
044100*
044200*    SAME SHAPE AS 100-LOAD-HIST-PARA ABOVE, FOR THE LIVE-QUOTE
044300*    SNAPSHOT FILE.  LOADED ONCE, THEN SERVED IN INPUT ORDER TO
044400*    LIVEEXTR'S PHASE-B SCAN FOR EVERY STOCK IN THE MASTER LIST.
044500 150-LOAD-LIVE-PARA.
044600     MOVE ZERO TO WK-LIVE-COUNT.
044700     SET WK-LIVE-IDX TO 0.
044800     MOVE 'N' TO WS-EOF-SW-LIVEIN.
044900*
045000     READ LIVEIN
045100         AT END MOVE 'Y' TO WS-EOF-SW-LIVEIN
045200     END-READ.
045300*
045400     PERFORM 160-LOAD-LIVE-ROW-PARA UNTIL WS-EOF-LIVEIN-YES.
045500*
045600*    ONE LIVEIN ROW PER CALL - NORMALISES THE SYMBOL AT LOAD TIME
045700*    AS 110- DOES FOR HISTIN, THEN ISSUES ITS OWN NEXT READ.
045800 160-LOAD-LIVE-ROW-PARA.
045900     IF WK-LIVE-COUNT < 6000
046000         SET WK-LIVE-IDX UP BY 1
046100         ADD 1 TO WK-LIVE-COUNT
046200         MOVE L-STOCK    TO WK-LIVE-STOCK(WK-LIVE-IDX)
046300         MOVE L-SECTION  TO WK-LIVE-SECTION(WK-LIVE-IDX)
046400         MOVE L-LABEL    TO WK-LIVE-LABEL(WK-LIVE-IDX)
046500         MOVE L-PREV-OI  TO WK-LIVE-PREV-OI(WK-LIVE-IDX)
046600         MOVE L-STRIKE   TO WK-LIVE-STRIKE(WK-LIVE-IDX)
046700         MOVE L-STOCK TO WK-NORM-WORK
046800         PERFORM 7300-NORMALISE-SYMBOL-PARA
046900         MOVE WK-NORM-WORK TO WK-LIVE-STOCK-NORM(WK-LIVE-IDX)
047000     ELSE
047100         DISPLAY "LIVEIN - WK-LIVE-TABLE FULL AT 6000 ROWS, "
047200                 "REMAINING RECORDS IGNORED"
047300     END-IF.
047400*
047500     READ LIVEIN
047600         AT END MOVE 'Y' TO WS-EOF-SW-LIVEIN
047700     END-READ.
047800*
047900*    ONE PASS PER MASTER-LIST STOCK.  NORMALISES THE TARGET
048000*    SYMBOL ONCE FOR BOTH HISTEXTR AND LIVEEXTR, RUNS THE TWO
048100*    EXTRACTS, THEN COUNTS THE STOCK AS A SUCCESS IF EITHER
048200*    EXTRACT PRODUCED AT LEAST ONE OUTPUT ROW.  A STOCK WITH NO
048300*    HISTORICAL OR LIVE ACTIVITY THAT DAY IS THE ORDINARY CASE,
048400*    NOT AN ERROR - OP-1699 - IT SIMPLY DOES NOT ADD TO EITHER
048500*    COUNTER AND THE BATCH CONTINUES (SEE 03/09/92 ENTRY; THE
048600*    ERROR COUNTER IS RESERVED FOR AN ACTUAL PER-STOCK FAILURE,
048700*    OF WHICH THIS RUN HAS NONE).
048800 200-PROCESS-STOCKS-PARA.
048900     MOVE ZERO TO WK-STOCK-HIST-ROWS WK-STOCK-LIVE-ROWS.
049000     MOVE WK-MASTER-STOCK(WK-STOCK-IDX) TO WK-TARGET-STOCK-RAW.
049100     MOVE WK-MASTER-STOCK(WK-STOCK-IDX) TO WK-NORM-WORK.
049200     PERFORM 7300-NORMALISE-SYMBOL-PARA.
049300     MOVE WK-NORM-WORK TO WK-TARGET-STOCK-NORM.
049400*
049500     PERFORM 2000-HISTEXTR-STOCK-PARA.
049600     PERFORM 3000-LIVEEXTR-BASELINE-PARA.
049700     PERFORM 4000-LIVEEXTR-SCAN-PARA.
049800*
049900     IF WK-STOCK-HIST-ROWS > 0 OR WK-STOCK-LIVE-ROWS > 0
050000         ADD 1 TO WK-SUCCESS-COUNT
050100     ELSE
050200         IF OIT-TRACE-ON                                          OP-1602
050300             DISPLAY "NO HISTORICAL OR LIVE ROWS FOUND FOR "       OP-1602
050400                     WK-TARGET-STOCK-RAW                          OP-1602
050500         END-IF                                                   OP-1602
050600     END-IF.
050700*
050800*    HISTEXTR - SCANS THE IN-MEMORY HISTORICAL TABLE FOR EVERY
050900*    ROW BELONGING TO THE TARGET STOCK AND RE-EMITS EACH ONE TO
051000*    HISTOUT WITH ITS FOUR OI AMOUNT FIELDS REFORMATTED.
051100 2000-HISTEXTR-STOCK-PARA.
051200     PERFORM 2050-HISTEXTR-SCAN-STEP-PARA
051300         VARYING WK-HIST-SRCH FROM 1 BY 1
051400         UNTIL WK-HIST-SRCH > WK-HIST-COUNT.
051500*
051600*    ONE ENTRY OF THE HISTORICAL TABLE - EMIT IT ONLY IF IT
051700*    BELONGS TO THE STOCK CURRENTLY BEING PROCESSED.
051800 2050-HISTEXTR-SCAN-STEP-PARA.
051900     IF WK-HIST-STOCK-NORM(WK-HIST-SRCH) = WK-TARGET-STOCK-NORM
052000         PERFORM 2100-HISTEXTR-EMIT-ROW-PARA
052100     END-IF.
052200*
052300*    EMITS ONE HISTOUT ROW FOR WK-HIST-SRCH.  EACH OF THE FOUR OI
052400*    FIELDS IS RUN THROUGH NUMPARSE/FORMAT; A FIELD THAT WILL NOT
052500*    PARSE IS PASSED THROUGH UNCHANGED RATHER THAN LOST, SINCE
052600*    HISTOUT IS A RE-EMIT OF THE HISTORICAL ROW, NOT A NEW
052700*    CALCULATION.
052800 2100-HISTEXTR-EMIT-ROW-PARA.
052900     MOVE SPACES TO HISTOUT-REC.
053000     MOVE WK-HIST-STOCK(WK-HIST-SRCH)    TO H-STOCK-1.
053100     MOVE WK-HIST-CATEGORY(WK-HIST-SRCH) TO H-CATEGORY-1.
053200     MOVE WK-HIST-STRIKE(WK-HIST-SRCH)   TO H-STRIKE-1.
053300     MOVE WK-HIST-LTP(WK-HIST-SRCH)      TO H-LTP-1.
053400*
053500     MOVE WK-HIST-ADDL-STRIKE(WK-HIST-SRCH) TO WK-TRIM-SOURCE.
053600     PERFORM 7500-TRIM-TEXT-PARA.
053700     MOVE WK-TRIM-RESULT(1:15) TO H-ADDL-STRIKE-1.
053800*
053900     MOVE WK-HIST-PREV-OI(WK-HIST-SRCH) TO WK-PARSE-INPUT.
054000     PERFORM 7000-PARSE-AMOUNT-PARA THRU 7000-PARSE-AMOUNT-EXIT.
054100     IF WK-PARSE-IS-VALID
054200         PERFORM 7100-FORMAT-AMOUNT-PARA
054300         MOVE WK-FORMAT-RESULT TO H-PREV-OI-1
054400     ELSE
054500         MOVE WK-HIST-PREV-OI(WK-HIST-SRCH) TO H-PREV-OI-1
054600     END-IF.
054700*
054800     MOVE WK-HIST-LATEST-OI(WK-HIST-SRCH) TO WK-PARSE-INPUT.
054900     PERFORM 7000-PARSE-AMOUNT-PARA THRU 7000-PARSE-AMOUNT-EXIT.
055000     IF WK-PARSE-IS-VALID
055100         PERFORM 7100-FORMAT-AMOUNT-PARA
055200         MOVE WK-FORMAT-RESULT TO H-LATEST-OI-1
055300     ELSE
055400         MOVE WK-HIST-LATEST-OI(WK-HIST-SRCH) TO H-LATEST-OI-1
055500     END-IF.
055600*
055700     MOVE WK-HIST-CALL-DIFF(WK-HIST-SRCH) TO WK-PARSE-INPUT.
055800     PERFORM 7000-PARSE-AMOUNT-PARA THRU 7000-PARSE-AMOUNT-EXIT.
055900     IF WK-PARSE-IS-VALID
056000         PERFORM 7100-FORMAT-AMOUNT-PARA
056100         MOVE WK-FORMAT-RESULT TO H-CALL-OI-DIFF-1
056200     ELSE
056300         MOVE WK-HIST-CALL-DIFF(WK-HIST-SRCH) TO H-CALL-OI-DIFF-1
056400     END-IF.
056500*
056600     MOVE WK-HIST-PUT-DIFF(WK-HIST-SRCH) TO WK-PARSE-INPUT.
056700     PERFORM 7000-PARSE-AMOUNT-PARA THRU 7000-PARSE-AMOUNT-EXIT.
056800     IF WK-PARSE-IS-VALID
056900         PERFORM 7100-FORMAT-AMOUNT-PARA
057000         MOVE WK-FORMAT-RESULT TO H-PUT-OI-DIFF-1
057100     ELSE
057200         MOVE WK-HIST-PUT-DIFF(WK-HIST-SRCH) TO H-PUT-OI-DIFF-1
057300     END-IF.
057400*
057500     WRITE HISTOUT-REC.
057600     ADD 1 TO WK-STOCK-HIST-ROWS WK-HIST-ROWS-OUT.
057700*
057800*    LIVEEXTR PHASE A - BUILDS ONE STRIKE-MAP ENTRY PER DISTINCT
057900*    STRIKE SEEN IN THE STOCK'S HISTORICAL ROWS, CARRYING THE
058000*    LATEST CALL/PUT OI AND THE ADDITIONAL-STRIKE MARKER FOR
058100*    EACH.  THIS BASELINE IS WHAT PHASE B BELOW NETS THE LIVE
058200*    READINGS AGAINST.  RESET FRESH FOR EVERY STOCK.
058300 3000-LIVEEXTR-BASELINE-PARA.
058400     MOVE ZERO TO WK-STRIKE-MAP-COUNT.
058500*
058600     PERFORM 3050-LIVEEXTR-BASELINE-STEP-PARA
058700         VARYING WK-HIST-SRCH FROM 1 BY 1
058800         UNTIL WK-HIST-SRCH > WK-HIST-COUNT.
058900*
059000*    ONE ENTRY OF THE HISTORICAL TABLE - FOLD IT INTO THE
059100*    STRIKE-MAP BASELINE ONLY IF IT BELONGS TO THE TARGET STOCK.
059200 3050-LIVEEXTR-BASELINE-STEP-PARA.
059300     IF WK-HIST-STOCK-NORM(WK-HIST-SRCH) = WK-TARGET-STOCK-NORM
059400         PERFORM 3100-LIVEEXTR-BASELINE-ROW-PARA
059500     END-IF.
059600*
059700*    ONE HISTORICAL ROW'S CONTRIBUTION TO THE BASELINE.  FINDS OR
059800*    OPENS THE STRIKE'S MAP ENTRY, THEN, DEPENDING ON WHETHER THE
059900*    ROW'S CATEGORY TEXT CONTAINS "CALL" OR "PUT", RECORDS THE
060000*    ROW'S LATEST-OI AS THAT SIDE'S BASELINE FIGURE AND MARKS
060100*    THE SIDE "SET" - AN ENTRY WITH NEITHER SIDE SET MEANS THE
060200*    STRIKE IS KNOWN BUT HAS NO USABLE CALL/PUT FIGURE ON FILE.
060300 3100-LIVEEXTR-BASELINE-ROW-PARA.
060400     MOVE WK-HIST-STRIKE-KEY-NUM(WK-HIST-SRCH)
060500         TO WK-KEY-NUM-VALUE.
060600     MOVE WK-HIST-STRIKE-KEY-TXT(WK-HIST-SRCH)
060700         TO WK-KEY-TXT-VALUE.
060800     MOVE WK-HIST-STRIKE-KEY-TYPE(WK-HIST-SRCH)
060900         TO WK-KEY-TYPE-SW.
061000     PERFORM 3200-STRIKE-MAP-FIND-PARA.
061100*
061200     IF NOT WK-MAP-IS-KNOWN-STRIKE(WK-MAP-SRCH)
061300         MOVE WK-KEY-NUM-VALUE TO WK-MAP-KEY-NUM(WK-MAP-SRCH)
061400         MOVE WK-KEY-TXT-VALUE TO WK-MAP-KEY-TXT(WK-MAP-SRCH)
061500         MOVE WK-KEY-TYPE-SW TO WK-MAP-KEY-TYPE(WK-MAP-SRCH)
061600         MOVE 'Y' TO WK-MAP-IN-STRIKE-SET(WK-MAP-SRCH)
061700     END-IF.
061800*
061900     MOVE WK-HIST-CATEGORY(WK-HIST-SRCH) TO WK-CONTAINS-TARGET.
062000     MOVE 'CALL' TO WK-CONTAINS-SEARCH.
062100     MOVE 4 TO WK-CONTAINS-SEARCH-LEN.
062200     PERFORM 7400-TEXT-CONTAINS-PARA.
062300     IF WK-CONTAINS-FOUND
062400         MOVE WK-HIST-LATEST-OI(WK-HIST-SRCH) TO WK-PARSE-INPUT
062500         PERFORM 7000-PARSE-AMOUNT-PARA
062600             THRU 7000-PARSE-AMOUNT-EXIT
062700         IF WK-PARSE-IS-VALID
062800             MOVE WK-PARSE-ROUNDED TO WK-MAP-CALL-OI(WK-MAP-SRCH)
062900             MOVE 'Y' TO WK-MAP-CALL-SET(WK-MAP-SRCH)
063000         END-IF
063100     END-IF.
063200*
063300     MOVE WK-HIST-CATEGORY(WK-HIST-SRCH) TO WK-CONTAINS-TARGET.
063400     MOVE 'PUT' TO WK-CONTAINS-SEARCH.
063500     MOVE 3 TO WK-CONTAINS-SEARCH-LEN.
063600     PERFORM 7400-TEXT-CONTAINS-PARA.
063700     IF WK-CONTAINS-FOUND
063800         MOVE WK-HIST-LATEST-OI(WK-HIST-SRCH) TO WK-PARSE-INPUT
063900         PERFORM 7000-PARSE-AMOUNT-PARA
064000             THRU 7000-PARSE-AMOUNT-EXIT
064100         IF WK-PARSE-IS-VALID
064200             MOVE WK-PARSE-ROUNDED TO WK-MAP-PUT-OI(WK-MAP-SRCH)
064300             MOVE 'Y' TO WK-MAP-PUT-SET(WK-MAP-SRCH)
064400         END-IF
064500     END-IF.
064600*
064700     MOVE WK-HIST-ADDL-STRIKE(WK-HIST-SRCH) TO WK-ADDL-RAW.
064800     PERFORM 7600-CANON-ADDL-STRIKE-PARA.
064900     IF WK-ADDL-RESULT NOT = SPACES
065000         MOVE WK-ADDL-RESULT TO WK-MAP-ADD-TEXT(WK-MAP-SRCH)
065100     END-IF.
065200*
065300 3200-STRIKE-MAP-FIND-PARA.
065400*    LINEAR LOOK-UP OF THE STRIKE KEY IN WK-STRIKE-MAP-TABLE.  ON
065500*    A MISS, A NEW ENTRY IS OPENED (UNLESS THE TABLE IS FULL) AND
065600*    WK-MAP-SRCH IS LEFT POINTING AT IT SO THE CALLER CAN FILL IT
065700*    IN EITHER CASE.
065800     MOVE 'N' TO WK-MAP-FOUND-SW.
065900     SET WK-MAP-IDX TO 1.
066000     PERFORM 3210-STRIKE-MAP-SCAN-STEP-PARA
066100         UNTIL WK-MAP-IDX > WK-STRIKE-MAP-COUNT
066200            OR WK-MAP-FOUND-SW = 'Y'.
066300*
066400     IF WK-MAP-FOUND-SW = 'Y'
066500         SET WK-MAP-SRCH TO WK-MAP-IDX
066600     ELSE
066700         IF WK-STRIKE-MAP-COUNT < 500
066800             ADD 1 TO WK-STRIKE-MAP-COUNT
066900             SET WK-MAP-SRCH TO WK-STRIKE-MAP-COUNT
067000             MOVE 'N' TO WK-MAP-CALL-SET(WK-MAP-SRCH)
067100             MOVE 'N' TO WK-MAP-PUT-SET(WK-MAP-SRCH)
067200             MOVE 'N' TO WK-MAP-IN-STRIKE-SET(WK-MAP-SRCH)
067300             MOVE SPACES TO WK-MAP-ADD-TEXT(WK-MAP-SRCH)
067400         ELSE
067500             DISPLAY "WK-STRIKE-MAP-TABLE FULL AT 500 "
067600                     "STRIKES FOR " WK-TARGET-STOCK-RAW
067700             SET WK-MAP-SRCH TO WK-STRIKE-MAP-COUNT
067800         END-IF
067900     END-IF.
068000*
068100*    ONE ENTRY OF THE MAP SCAN - COMPARE THE CURRENT ENTRY'S KEY
068200*    (TYPE/NUMBER/TEXT) AGAINST THE SOUGHT KEY, FLAG A HIT OR
068300*    ADVANCE THE POINTER.
068400 3210-STRIKE-MAP-SCAN-STEP-PARA.
068500     IF WK-MAP-KEY-TYPE(WK-MAP-IDX) = WK-KEY-TYPE-SW
068600        AND WK-MAP-KEY-NUM(WK-MAP-IDX) = WK-KEY-NUM-VALUE
068700        AND WK-MAP-KEY-TXT(WK-MAP-IDX) = WK-KEY-TXT-VALUE
068800         MOVE 'Y' TO WK-MAP-FOUND-SW
068900     ELSE
069000         SET WK-MAP-IDX UP BY 1
069100     END-IF.
069200*
069300*    LIVEEXTR PHASE B - WALKS THE LIVE-QUOTE TABLE IN INPUT
069400*    ORDER (THE DESK WANTS LIVEOUT IN THE SAME ROW ORDER AS
069500*    LIVEIN) AND EMITS ONE ENRICHED ROW FOR EVERY LIVE ROW THAT
069600*    BELONGS TO THE TARGET STOCK.
069700 4000-LIVEEXTR-SCAN-PARA.
069800     PERFORM 4050-LIVEEXTR-SCAN-STEP-PARA
069900         VARYING WK-LIVE-SRCH FROM 1 BY 1
070000         UNTIL WK-LIVE-SRCH > WK-LIVE-COUNT.
070100*
070200*    ONE ENTRY OF THE LIVE-QUOTE TABLE - EMIT IT ONLY IF IT
070300*    BELONGS TO THE STOCK CURRENTLY BEING PROCESSED AND CARRIES
070400*    ONE OF THE FOUR RECOGNISED SECTION HEADERS (SEE 4060- BELOW).
070500 4050-LIVEEXTR-SCAN-STEP-PARA.
070600     IF WK-LIVE-STOCK-NORM(WK-LIVE-SRCH) = WK-TARGET-STOCK-NORM
070700         PERFORM 4060-LIVEEXTR-VALID-SECTION-PARA
070800         IF WK-LIVE-SECTION-IS-OK
070900             PERFORM 4100-LIVEEXTR-EMIT-ROW-PARA
071000         END-IF
071100     END-IF.
071200*
071300*    OP-1699 - L-SECTION MUST BE ONE OF 'CALL SUPPORT', 'PUT
071400*    SUPPORT', 'CALL RESISTANCE' OR 'PUT RESISTANCE' TO QUALIFY -
071500*    A BLANK, MISSPELLED OR OTHERWISE UNRECOGNISED SECTION LABEL
071600*    IN THE VENDOR FEED IS DROPPED HERE RATHER THAN BEING EMITTED
071700*    WITH A BOGUS ZERO-BASELINE OI-DIFF (SEE 03/02/92 ENTRY).
071800 4060-LIVEEXTR-VALID-SECTION-PARA.
071900     MOVE 'N' TO WK-LIVE-SECTION-OK-SW.
072000     MOVE WK-LIVE-SECTION(WK-LIVE-SRCH) TO WK-CONTAINS-TARGET.
072100     MOVE 'CALL' TO WK-CONTAINS-SEARCH.
072200     MOVE 4 TO WK-CONTAINS-SEARCH-LEN.
072300     PERFORM 7400-TEXT-CONTAINS-PARA.
072400     IF NOT WK-CONTAINS-FOUND
072500         MOVE WK-LIVE-SECTION(WK-LIVE-SRCH) TO WK-CONTAINS-TARGET
072600         MOVE 'PUT' TO WK-CONTAINS-SEARCH
072700         MOVE 3 TO WK-CONTAINS-SEARCH-LEN
072800         PERFORM 7400-TEXT-CONTAINS-PARA
072900     END-IF.
073000     IF WK-CONTAINS-FOUND
073100         MOVE WK-LIVE-SECTION(WK-LIVE-SRCH) TO WK-CONTAINS-TARGET
073200         MOVE 'SUPPORT   ' TO WK-CONTAINS-SEARCH
073300         MOVE 7 TO WK-CONTAINS-SEARCH-LEN
073400         PERFORM 7400-TEXT-CONTAINS-PARA
073500         IF WK-CONTAINS-FOUND
073600             MOVE 'Y' TO WK-LIVE-SECTION-OK-SW
073700         ELSE
073800             MOVE WK-LIVE-SECTION(WK-LIVE-SRCH) TO
073900                 WK-CONTAINS-TARGET
074000             MOVE 'RESISTANCE' TO WK-CONTAINS-SEARCH
074100             MOVE 10 TO WK-CONTAINS-SEARCH-LEN
074200             PERFORM 7400-TEXT-CONTAINS-PARA
074300             IF WK-CONTAINS-FOUND
074400                 MOVE 'Y' TO WK-LIVE-SECTION-OK-SW
074500             END-IF
074600         END-IF
074700     END-IF.
074800*
074900 4100-LIVEEXTR-EMIT-ROW-PARA.
075000*    OP-1699 - REWORKED TO PARSE THE LIVE OI FIGURE ONCE, UP
075100*    FRONT, REGARDLESS OF WHETHER A CALL/PUT BASELINE IS ON
075200*    FILE FOR THE STRIKE.  A NEW STRIKE WITH NO BASELINE NOW
075300*    NETS OI-DIFF AGAINST A ZERO BASELINE (PARSED OI MINUS
075400*    ZERO) INSTEAD OF SILENTLY REPORTING A ZERO OI-DIFF, AND
075500*    AN OI FIGURE THAT WILL NOT PARSE LEAVES BOTH O-PREV-OI
075600*    AND O-OI-DIFF BLANK, PER THE DESK'S REPORT SPEC, RATHER
075700*    THAN PRINTING A BOGUS ZERO.
075800     MOVE SPACES TO LIVEOUT-REC.
075900     MOVE WK-LIVE-STOCK(WK-LIVE-SRCH)   TO O-STOCK.
076000     MOVE WK-LIVE-SECTION(WK-LIVE-SRCH) TO O-SECTION.
076100     MOVE WK-LIVE-LABEL(WK-LIVE-SRCH)   TO O-LABEL.
076200     MOVE WK-LIVE-STRIKE(WK-LIVE-SRCH)  TO O-STRIKE.
076300*
076400     MOVE WK-LIVE-STRIKE(WK-LIVE-SRCH) TO WK-KEY-INPUT.
076500     PERFORM 7200-STRIKE-KEY-PARA.
076600     PERFORM 4150-STRIKE-MAP-LOOKUP-PARA.
076700*
076800*    OP-1699 - O-IS-NEW-STRIKE IS 'YES' OR BLANK, NEVER 'NO' -
076900*    LIVEOUT-REC WAS ALREADY BLANKED ABOVE SO THE FALSE CASE
077000*    NEEDS NO EXPLICIT MOVE.
077100     IF WK-MAP-FOUND-SW NOT = 'Y'                                 OP-1699
077200         MOVE 'Yes' TO O-IS-NEW-STRIKE                            OP-1699
077300     END-IF.                                                      OP-1699
077400*
077500*    PARSE THE LIVE OI READING ONE TIME - BOTH O-PREV-OI AND
077600*    O-OI-DIFF BELOW ARE DERIVED FROM THIS ONE PARSE.
077700     MOVE WK-LIVE-PREV-OI(WK-LIVE-SRCH) TO WK-PARSE-INPUT.
077800     PERFORM 7000-PARSE-AMOUNT-PARA
077900         THRU 7000-PARSE-AMOUNT-EXIT.
078000*
078100     IF WK-PARSE-IS-VALID
078200         MOVE WK-PARSE-ROUNDED TO WK-LIVE-OI-PARSED
078300         PERFORM 7100-FORMAT-AMOUNT-PARA
078400         MOVE WK-FORMAT-RESULT TO O-PREV-OI
078500*
078600         MOVE ZERO TO WK-BASELINE-OI
078700         MOVE WK-LIVE-SECTION(WK-LIVE-SRCH) TO WK-CONTAINS-TARGET
078800         MOVE 'CALL' TO WK-CONTAINS-SEARCH
078900         MOVE 4 TO WK-CONTAINS-SEARCH-LEN
079000         PERFORM 7400-TEXT-CONTAINS-PARA
079100         IF WK-CONTAINS-FOUND AND WK-MAP-FOUND-SW = 'Y'
079200                 AND WK-MAP-CALL-IS-SET(WK-MAP-IDX)
079300             MOVE WK-MAP-CALL-OI(WK-MAP-IDX) TO WK-BASELINE-OI
079400         ELSE
079500             IF NOT WK-CONTAINS-FOUND
079600                 MOVE WK-LIVE-SECTION(WK-LIVE-SRCH) TO
079700                     WK-CONTAINS-TARGET
079800                 MOVE 'PUT' TO WK-CONTAINS-SEARCH
079900                 MOVE 3 TO WK-CONTAINS-SEARCH-LEN
080000                 PERFORM 7400-TEXT-CONTAINS-PARA
080100                 IF WK-CONTAINS-FOUND AND WK-MAP-FOUND-SW = 'Y'
080200                         AND WK-MAP-PUT-IS-SET(WK-MAP-IDX)
080300                     MOVE WK-MAP-PUT-OI(WK-MAP-IDX) TO
080400                         WK-BASELINE-OI
080500                 END-IF
080600             END-IF
080700         END-IF
080800*
080900         COMPUTE WK-PARSE-ROUNDED =
081000             WK-LIVE-OI-PARSED - WK-BASELINE-OI
081100         PERFORM 7100-FORMAT-AMOUNT-PARA
081200         MOVE WK-FORMAT-RESULT TO O-OI-DIFF
081300     END-IF.
081400*
081500     IF WK-MAP-FOUND-SW = 'Y'
081600         IF WK-MAP-ADD-TEXT(WK-MAP-IDX) NOT = SPACES
081700             MOVE WK-MAP-ADD-TEXT(WK-MAP-IDX) TO O-ADD-STRIKE
081800         END-IF
081900     END-IF.
082000*
082100     WRITE LIVEOUT-REC.
082200     ADD 1 TO WK-STOCK-LIVE-ROWS WK-LIVE-ROWS-OUT.
082300*
082400 4150-STRIKE-MAP-LOOKUP-PARA.
082500*    READ-ONLY LOOK-UP - UNLIKE 3200-STRIKE-MAP-FIND-PARA, A MISS
082600*    DOES NOT OPEN A NEW ENTRY.  A LIVE-ONLY STRIKE MUST KEEP
082700*    REPORTING "NEW STRIKE" EVERY TIME IT IS SEEN, NOT JUST ONCE.
082800     MOVE 'N' TO WK-MAP-FOUND-SW.
082900     SET WK-MAP-IDX TO 1.
083000     PERFORM 3210-STRIKE-MAP-SCAN-STEP-PARA
083100         UNTIL WK-MAP-IDX > WK-STRIKE-MAP-COUNT
083200            OR WK-MAP-FOUND-SW = 'Y'.
083300*
083400 7000-PARSE-AMOUNT-PARA.
083500*    NUMPARSE - PARSE A FREE-TEXT NUMBER FIELD (LEADING/TRAILING
083600*    SPACES, A PARENTHESISED NEGATIVE, COMMA THOUSANDS SEPARATORS,
083700*    AN OPTIONAL DECIMAL POINT) INTO WK-PARSE-VALUE.  EACH DIGIT
083800*    IS ACCUMULATED AS IT IS SEEN (MULTIPLY-BY-TEN FOR THE WHOLE
083900*    PART, A SHRINKING SCALE FACTOR FOR THE FRACTION) - NO
084000*    FUNCTION NUMVAL, PER SHOP STANDARD FOR THIS PROGRAM.
084100*    OP-1699 - EVERY CHARACTER THAT IS NOT A DIGIT OR A DECIMAL
084200*    POINT (COMMA, CURRENCY MARK, LETTER, SPACE, HYPHEN, WHATEVER
084300*    THE FEED CARRIES) IS STRIPPED AS FILLER; WK-PARSE-VALID-SW IS
084400*    LEFT 'N' AND THE CALLER KEEPS THE ORIGINAL TEXT ONLY WHEN NO
084500*    DIGITS SURVIVE THE SCAN AT ALL, OR A SECOND DECIMAL POINT
084600*    TURNS UP (SEE 03/09/92 ENTRY).
084700     MOVE 'N' TO WK-PARSE-VALID-SW.
084800     MOVE 'N' TO WK-PARSE-NEGATIVE-SW.
084900     MOVE 'N' TO WK-PARSE-DECIMAL-SEEN-SW.
085000     MOVE 'N' TO WK-PARSE-BAD-CHAR-SW.
085100     MOVE ZERO TO WK-PARSE-DIGITS-LEN WK-PARSE-VALUE
085200                  WK-PARSE-ROUNDED WK-PARSE-SCALE.
085300*
085400     IF WK-PARSE-INPUT = SPACES
085500         GO TO 7000-PARSE-AMOUNT-EXIT
085600     END-IF.
085700*
085800*    A VALUE IS NEGATIVE ONLY WHEN THE VENDOR WRAPPED IT IN
085900*    PARENTHESES, E.G. '(4,500)' - A BARE LEADING OR TRAILING '-'
086000*    IS TREATED AS FILLER, THE SAME AS A COMMA, AND STRIPPED
086100*    WITHOUT AFFECTING THE SIGN (SEE 02/14/92 CHANGE LOG ENTRY).
086200     MOVE WK-PARSE-INPUT TO WK-TRIM-SOURCE.
086300     PERFORM 7500-TRIM-TEXT-PARA.
086400     IF WK-TRIM-FIRST NOT = ZERO
086500         IF WK-TRIM-SOURCE(WK-TRIM-FIRST:1) = '(' AND
086600            WK-TRIM-SOURCE(WK-TRIM-LAST:1) = ')'
086700             MOVE 'Y' TO WK-PARSE-NEGATIVE-SW
086800         END-IF
086900     END-IF.
087000*
087100     PERFORM 7050-PARSE-AMOUNT-SCAN-STEP-PARA
087200         VARYING WK-PARSE-SCAN-PTR FROM 1 BY 1
087300         UNTIL WK-PARSE-SCAN-PTR > 20.
087400*
087500     IF WK-PARSE-DIGITS-LEN = ZERO OR WK-PARSE-BAD-CHAR-FOUND
087600         MOVE ZERO TO WK-PARSE-VALUE
087700         GO TO 7000-PARSE-AMOUNT-EXIT
087800     END-IF.
087900*
088000     IF WK-PARSE-IS-NEGATIVE
088100         MULTIPLY -1 BY WK-PARSE-VALUE
088200     END-IF.
088300*
088400     MOVE 'Y' TO WK-PARSE-VALID-SW.
088500     COMPUTE WK-PARSE-ROUNDED ROUNDED = WK-PARSE-VALUE.
088600*
088700 7000-PARSE-AMOUNT-EXIT.
088800     EXIT.
088900*
089000*    ONE CHARACTER OF THE SCAN - A DIGIT FEEDS THE RUNNING TOTAL
089100*    (WHOLE-PART MULTIPLY-BY-TEN, OR FRACTIONAL-PART SCALE-DOWN
089200*    ONCE A DECIMAL POINT HAS BEEN SEEN); EVERY OTHER CHARACTER -
089300*    COMMA, HYPHEN, PARENTHESIS, CURRENCY MARK, LETTER, WHATEVER
089400*    ELSE THE VENDOR FEED CARRIES - IS FILLER AND IS SKIPPED
089500*    SILENTLY (OP-1699 - SEE 03/09/92 ENTRY).  THE PARSE FAILS
089600*    ONLY WHEN NO DIGITS SURVIVE THE SCAN AT ALL (7000- ABOVE).
089700 7050-PARSE-AMOUNT-SCAN-STEP-PARA.
089800     MOVE WK-PARSE-INPUT(WK-PARSE-SCAN-PTR:1)
089900         TO WK-PARSE-ONE-CHAR.
090000     IF WK-PARSE-ONE-CHAR IS DIGIT-OR-POINT-CLASS
090100         IF WK-PARSE-ONE-CHAR IS NUMERIC
090200             MOVE WK-PARSE-ONE-CHAR TO WK-PARSE-DIGIT-VAL
090300             ADD 1 TO WK-PARSE-DIGITS-LEN
090400             IF WK-PARSE-DECIMAL-SEEN
090500                 COMPUTE WK-PARSE-VALUE =
090600                     WK-PARSE-VALUE +
090700                     (WK-PARSE-DIGIT-VAL * WK-PARSE-SCALE)
090800                 COMPUTE WK-PARSE-SCALE = WK-PARSE-SCALE * 0.1
090900             ELSE
091000                 COMPUTE WK-PARSE-VALUE =
091100                     (WK-PARSE-VALUE * 10) + WK-PARSE-DIGIT-VAL
091200             END-IF
091300         ELSE
091400             IF WK-PARSE-DECIMAL-SEEN
091500                 MOVE 'Y' TO WK-PARSE-BAD-CHAR-SW
091600             ELSE
091700                 MOVE 'Y' TO WK-PARSE-DECIMAL-SEEN-SW
091800                 MOVE 0.1 TO WK-PARSE-SCALE
091900             END-IF
092000         END-IF
092100     ELSE
092200*        OP-1699 - NOT A DIGIT OR A DECIMAL POINT - FILLER, SKIP.
092300         CONTINUE
092400     END-IF.
092500*
092600 7100-FORMAT-AMOUNT-PARA.
092700*    NUMPARSE - EDIT WK-PARSE-ROUNDED THROUGH THE COMMA-INSERTION
092800*    PICTURE, THEN RIGHT-TRIM THE EDITED FIELD BY REFERENCE
092900*    MODIFICATION SO THE OUTPUT COLUMN CARRIES NO LEFT-OVER
093000*    LEADING SPACES FROM THE FLOATING SIGN.
093100     MOVE WK-PARSE-ROUNDED TO WK-FORMAT-EDIT.
093200     MOVE SPACES TO WK-FORMAT-RESULT.
093300     MOVE ZERO TO WK-FORMAT-RESULT-LEN.
093400*
093500     PERFORM 7150-FORMAT-AMOUNT-STEP-PARA
093600         VARYING WK-PARSE-SCAN-PTR FROM 1 BY 1
093700         UNTIL WK-PARSE-SCAN-PTR > 15.
093800*
093900*    ONE POSITION OF THE EDITED FIELD - SKIP THE LEADING SPACES
094000*    THE FLOATING-SIGN PICTURE LEFT BEHIND, KEEP EVERYTHING ELSE
094100*    LEFT-JUSTIFIED IN THE RESULT.
094200 7150-FORMAT-AMOUNT-STEP-PARA.
094300     IF WK-FORMAT-EDIT-X(WK-PARSE-SCAN-PTR:1) NOT = SPACE
094400         ADD 1 TO WK-FORMAT-RESULT-LEN
094500         MOVE WK-FORMAT-EDIT-X(WK-PARSE-SCAN-PTR:1)
094600             TO WK-FORMAT-RESULT(WK-FORMAT-RESULT-LEN:1)
094700     END-IF.
094800*
094900 7200-STRIKE-KEY-PARA.
095000*    NUMPARSE - STRIP EVERY CHARACTER FROM WK-KEY-INPUT THAT IS
095100*    NOT A DIGIT.  A NON-EMPTY RESULT BECOMES THE NUMERIC STRIKE
095200*    KEY; AN EMPTY RESULT FALLS BACK TO THE TRIMMED, UPPER-CASED
095300*    ORIGINAL TEXT AS THE STRIKE KEY.
095400     MOVE ZERO TO WK-KEY-DIGITS-LEN WK-KEY-NUM-VALUE.
095500     MOVE SPACES TO WK-KEY-TXT-VALUE.
095600     MOVE 'T' TO WK-KEY-TYPE-SW.
095700*
095800     PERFORM 7250-STRIKE-KEY-SCAN-STEP-PARA
095900         VARYING WK-KEY-SCAN-PTR FROM 1 BY 1
096000         UNTIL WK-KEY-SCAN-PTR > 20.
096100*
096200     IF WK-KEY-DIGITS-LEN > 0
096300         MOVE 'N' TO WK-KEY-TYPE-SW
096400     ELSE
096500         MOVE WK-KEY-INPUT TO WK-TRIM-SOURCE
096600         PERFORM 7500-TRIM-TEXT-PARA
096700         MOVE WK-TRIM-RESULT TO WK-KEY-TXT-VALUE
096800         INSPECT WK-KEY-TXT-VALUE CONVERTING
096900             "abcdefghijklmnopqrstuvwxyz" TO
097000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
097100     END-IF.
097200*
097300*    ONE CHARACTER OF THE STRIKE TEXT - DIGITS ACCUMULATE INTO
097400*    THE NUMERIC KEY, EVERYTHING ELSE IS IGNORED HERE (7200-
097500*    ABOVE FALLS BACK TO THE TEXT KEY WHEN NO DIGITS TURN UP).
097600 7250-STRIKE-KEY-SCAN-STEP-PARA.
097700     MOVE WK-KEY-INPUT(WK-KEY-SCAN-PTR:1) TO WK-KEY-ONE-CHAR.
097800     IF WK-KEY-ONE-CHAR IS NUMERIC
097900         ADD 1 TO WK-KEY-DIGITS-LEN
098000         MOVE WK-KEY-ONE-CHAR TO WK-KEY-DIGIT-VAL
098100         COMPUTE WK-KEY-NUM-VALUE =
098200             (WK-KEY-NUM-VALUE * 10) + WK-KEY-DIGIT-VAL
098300     END-IF.
098400*
098500 7300-NORMALISE-SYMBOL-PARA.
098600*    NUMPARSE - UPPER-CASE THE SYMBOL AND DROP ANY CHARACTER THAT
098700*    IS NOT A LETTER OR A DIGIT (VENDOR FEED MIXES 'BRK.B' STYLE
098800*    SYMBOLS IN WITH PLAIN ONES - SEE 11/07/91 CHANGE LOG ENTRY).
098900     MOVE SPACES TO WK-NORM-RESULT.
099000     MOVE ZERO TO WK-NORM-RESULT-LEN.
099100*
099200     INSPECT WK-NORM-WORK CONVERTING
099300         "abcdefghijklmnopqrstuvwxyz" TO
099400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
099500*
099600     PERFORM 7350-NORMALISE-SYMBOL-STEP-PARA
099700         VARYING WK-NORM-SCAN-PTR FROM 1 BY 1
099800         UNTIL WK-NORM-SCAN-PTR > 20.
099900*
100000     MOVE WK-NORM-RESULT TO WK-NORM-WORK.
100100*
100200*    ONE CHARACTER OF THE SYMBOL - KEPT ONLY IF IT IS AN UPPER-
100300*    CASE LETTER OR A DIGIT, DROPPED OTHERWISE (PUNCTUATION,
100400*    EMBEDDED SPACE, ETC).
100500 7350-NORMALISE-SYMBOL-STEP-PARA.
100600     MOVE WK-NORM-WORK(WK-NORM-SCAN-PTR:1) TO WK-NORM-ONE-CHAR.
100700     IF (WK-NORM-ONE-CHAR IS ALPHABETIC-UPPER) OR
100800        (WK-NORM-ONE-CHAR IS NUMERIC)
100900         ADD 1 TO WK-NORM-RESULT-LEN
101000         MOVE WK-NORM-ONE-CHAR
101100             TO WK-NORM-RESULT(WK-NORM-RESULT-LEN:1)
101200     END-IF.
101300*
101400 7400-TEXT-CONTAINS-PARA.
101500*    NUMPARSE - CASE-INSENSITIVE SUBSTRING TEST USED TO DECIDE
101600*    WHETHER A CATEGORY/SECTION LABEL REFERS TO CALLS OR PUTS.
101700     MOVE 'N' TO WK-CONTAINS-RESULT-SW.
101800*
101900     INSPECT WK-CONTAINS-TARGET CONVERTING
102000         "abcdefghijklmnopqrstuvwxyz" TO
102100         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
102200*
102300     PERFORM 7450-TEXT-CONTAINS-STEP-PARA
102400         VARYING WK-CONTAINS-PTR FROM 1 BY 1
102500         UNTIL WK-CONTAINS-PTR > (21 - WK-CONTAINS-SEARCH-LEN).
102600*
102700*    ONE WINDOW OF THE SCAN - COMPARE THE TARGET SUBSTRING AT THE
102800*    CURRENT POINTER AGAINST THE SEARCH TEXT AND FLAG A HIT.
102900 7450-TEXT-CONTAINS-STEP-PARA.
103000     IF WK-CONTAINS-TARGET(WK-CONTAINS-PTR:
103100             WK-CONTAINS-SEARCH-LEN) =
103200        WK-CONTAINS-SEARCH(1:WK-CONTAINS-SEARCH-LEN)
103300         MOVE 'Y' TO WK-CONTAINS-RESULT-SW
103400     END-IF.
103500*
103600 7500-TRIM-TEXT-PARA.
103700*    NUMPARSE - STRIP LEADING AND TRAILING SPACES, LEFT-JUSTIFY
103800*    THE REMAINDER.  EMBEDDED SPACES (IF ANY) ARE PRESERVED.
103900     MOVE SPACES TO WK-TRIM-RESULT.
104000     MOVE ZERO TO WK-TRIM-FIRST WK-TRIM-LAST WK-TRIM-LEN.
104100*
104200     PERFORM 7550-TRIM-TEXT-STEP-PARA
104300         VARYING WK-TRIM-SCAN-PTR FROM 1 BY 1
104400         UNTIL WK-TRIM-SCAN-PTR > 20.
104500*
104600     IF WK-TRIM-FIRST NOT = ZERO
104700         COMPUTE WK-TRIM-LEN = WK-TRIM-LAST - WK-TRIM-FIRST + 1
104800         MOVE WK-TRIM-SOURCE(WK-TRIM-FIRST:WK-TRIM-LEN)
104900             TO WK-TRIM-RESULT(1:WK-TRIM-LEN)
105000     END-IF.
105100*
105200*    ONE CHARACTER OF THE SCAN - REMEMBER THE FIRST AND LAST
105300*    NON-SPACE POSITIONS SEEN SO FAR SO 7500- CAN SLICE THEM OUT.
105400 7550-TRIM-TEXT-STEP-PARA.
105500     IF WK-TRIM-SOURCE(WK-TRIM-SCAN-PTR:1) NOT = SPACE
105600         IF WK-TRIM-FIRST = ZERO
105700             MOVE WK-TRIM-SCAN-PTR TO WK-TRIM-FIRST
105800         END-IF
105900         MOVE WK-TRIM-SCAN-PTR TO WK-TRIM-LAST
106000     END-IF.
106100*
106200 7600-CANON-ADDL-STRIKE-PARA.
106300*    NUMPARSE/HISTEXTR - TRIM THE ADDITIONAL-STRIKE TEXT AND, IF
106400*    IT MATCHES ONE OF THE ACCEPTED "TRUE" SPELLINGS, CANONICALISE
106500*    IT TO 'Yes' (SEE 05/11/89 CHANGE LOG ENTRY).
106600     MOVE WK-ADDL-RAW TO WK-TRIM-SOURCE.
106700     PERFORM 7500-TRIM-TEXT-PARA.
106800     MOVE WK-TRIM-RESULT(1:15) TO WK-ADDL-RESULT.
106900*
107000     IF WK-ADDL-RESULT NOT = SPACES
107100         MOVE WK-ADDL-RESULT TO WK-ADDL-UPPER
107200         INSPECT WK-ADDL-UPPER CONVERTING
107300             "abcdefghijklmnopqrstuvwxyz" TO
107400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
107500         IF WK-ADDL-UPPER = "YES" OR WK-ADDL-UPPER = "Y" OR
107600            WK-ADDL-UPPER = "1"   OR WK-ADDL-UPPER = "TRUE"
107700             MOVE "Yes" TO WK-ADDL-RESULT
107800         END-IF
107900     END-IF.
108000*
108100 800-WRITE-RUN-LOG-ERROR-PARA.
108200*    OP-1699 - MESSAGE WAS A HOUSE PARAPHRASE, NOT THE DESK'S
108300*    OWN WORDING.  CORRECTED TO THE EXACT ABEND TEXT THE OPTIONS
108400*    DESK KEYS OFF OF WHEN IT SCANS THE LOG.
108500     MOVE SPACES TO PROCLOG-REC.
108600     MOVE "FULL-PROCESS" TO G-PROCESS-TYPE.                       OP-1699
108700     MOVE ZERO TO G-STOCKS-PROCESSED.
108800     MOVE "ERROR   " TO G-STATUS.
108900     MOVE "MISSING INPUT FILES"                                   OP-1699
109000         TO WK-LOG-MESSAGE-BUILD.
109100     MOVE WK-LOG-MESSAGE-BUILD TO G-MESSAGE.
109200     IF WS-PROCLOG-SUCCESS
109300         WRITE PROCLOG-REC
109400     END-IF.
109500*
109600 850-WRITE-RUN-LOG-SUCCESS-PARA.
109700*    OP-1699 - G-STOCKS-PROCESSED WAS BEING SET TO THE MASTER
109800*    LIST SIZE INSTEAD OF THE SUCCESS COUNT, AND THE MESSAGE WAS
109900*    A FIXED BANNER THAT NEVER REFLECTED THE ACTUAL COUNTS.
110000*    MESSAGE IS NOW BUILT FROM THE RUN'S OWN CONTROL TOTALS.
110100     MOVE SPACES TO PROCLOG-REC.
110200     MOVE "FULL-PROCESS" TO G-PROCESS-TYPE.
110300     MOVE WK-SUCCESS-COUNT TO G-STOCKS-PROCESSED.                 OP-1699
110400     MOVE "SUCCESS " TO G-STATUS.                                 OP-1699
110500*
110600*    TWO STRING STATEMENTS SHARING ONE POINTER, NOT ONE - A FIELD
110700*    MAY NOT BE BOTH SENDING AND RECEIVING OPERAND OF THE SAME
110800*    STRING STATEMENT, AND WK-LOG-MESSAGE-BUILD WOULD HAVE TO BE
110900*    BOTH IF THE ERROR-COUNT SUFFIX WERE FOLDED INTO ONE STRING.
111000     MOVE WK-SUCCESS-COUNT      TO WK-LOG-SUCCESS-EDIT.
111100     MOVE WK-MASTER-STOCK-COUNT TO WK-LOG-MASTER-EDIT.
111200     MOVE SPACES TO WK-LOG-MESSAGE-BUILD.
111300     MOVE 1 TO WK-LOG-PTR.
111400     STRING "PROCESSED " WK-LOG-SUCCESS-EDIT "/"
111500            WK-LOG-MASTER-EDIT " STOCKS" DELIMITED BY SIZE
111600         INTO WK-LOG-MESSAGE-BUILD
111700         WITH POINTER WK-LOG-PTR
111800     END-STRING.
111900     IF WK-ERROR-COUNT > 0
112000         MOVE WK-ERROR-COUNT TO WK-LOG-ERROR-EDIT
112100         STRING ". " WK-LOG-ERROR-EDIT " ERRORS OCCURRED."
112200                DELIMITED BY SIZE
112300             INTO WK-LOG-MESSAGE-BUILD
112400             WITH POINTER WK-LOG-PTR
112500         END-STRING
112600     END-IF.
112700     MOVE WK-LOG-MESSAGE-BUILD TO G-MESSAGE.
112800     IF WS-PROCLOG-SUCCESS
112900         WRITE PROCLOG-REC
113000     END-IF.
113100*
113200*    CONSOLE-ONLY RUN RECAP FOR THE OPERATOR - NOT A SUBSTITUTE
113300*    FOR PROCLOG, WHICH IS WHAT THE DESK'S OWN REPORTING READS.
113400*    RE-ACCEPTS THE DATE SO THE BANNER SHOWS THE ACTUAL RUN DAY
113500*    EVEN IF THE PROGRAM RAN PAST MIDNIGHT.  OP-1699 - LABELS AND
113600*    LAYOUT BELOW MATCH THE DESK'S REPORT SPEC LITERALLY, INCL.
113700*    THE COMBINED "N / N" STOCKS-PROCESSED LINE (SEE 03/09/92).
113800 900-DISPLAY-SUMMARY-PARA.
113900     ACCEPT WK-CURRENT-DATE FROM DATE.
114000     MOVE WK-MASTER-STOCK-COUNT TO WS-DISP-MASTER-COUNT.
114100     MOVE WK-SUCCESS-COUNT      TO WS-DISP-SUCCESS.
114200     MOVE WK-ERROR-COUNT        TO WS-DISP-ERRORS.
114300     MOVE WK-HIST-ROWS-OUT      TO WS-DISP-HIST-ROWS.
114400     MOVE WK-LIVE-ROWS-OUT      TO WS-DISP-LIVE-ROWS.
114500*
114600     DISPLAY " ".
114700     DISPLAY "======================================".
114800     DISPLAY "  OI TRACKER RUN SUMMARY".
114900     DISPLAY "  RUN DATE (YYMMDD) : " WK-RUN-DATE-NUM.            Y2K9899
115000     DISPLAY "  STOCKS PROCESSED : " WS-DISP-SUCCESS            OP-1699
115100         " / " WS-DISP-MASTER-COUNT.                              OP-1699
115200     DISPLAY "  HIST ROWS OUT    : " WS-DISP-HIST-ROWS.            OP-1699
115300     DISPLAY "  LIVE ROWS OUT    : " WS-DISP-LIVE-ROWS.            OP-1699
115400     DISPLAY "  ERRORS           : " WS-DISP-ERRORS.               OP-1699
115500     DISPLAY "======================================".
115600     DISPLAY " ".
115700*
115800*    HOUSEKEEPING - CLOSE EVERYTHING THAT 050- OPENED, REGARDLESS
115900*    OF WHETHER THE RUN COMPLETED NORMALLY OR ABORTED EARLY.
116000 950-CLOSE-FILES-PARA.
116100     CLOSE HISTIN LIVEIN HISTOUT LIVEOUT PROCLOG.
