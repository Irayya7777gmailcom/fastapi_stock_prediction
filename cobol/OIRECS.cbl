000100*****************************************************************
000200*
000300*    OIRECS  --  OPEN INTEREST TRACKER - COMMON WORKING-STORAGE
000400*
000500*    COPYBOOK CONTAINING THE WORKING-STORAGE MASTER STOCK TABLE
000600*    AND THE IN-MEMORY WORK TABLES SHARED BY THE HISTORICAL-
000700*    EXTRACT AND LIVE-EXTRACT LOGIC IN OIBATOIT, PLUS THE
000800*    NUMPARSE SCRATCH AREA.  THE HISTIN/HISTOUT/LIVEIN/LIVEOUT/
000900*    PROCLOG RECORD IMAGES THEMSELVES STAY INLINE IN OIBATOIT'S
001000*    FILE SECTION - SHOP STANDARD IS TO COPYBOOK SHARED WORKING
001100*    STORAGE, NOT FD RECORD LAYOUTS.
001200*
001300*    MAINTENANCE HISTORY
001400*    --------------------
001500*    04/14/91  RJT  ORIGINAL COPYBOOK - PULLED THE MASTER STOCK
001600*                   TABLE OUT OF OIBATOIT WORKING-STORAGE SO THE
001700*                   LIST CAN BE MAINTAINED IN ONE PLACE.
001800*    11/30/93  RJT  ADDED HIST/LIVE WORK TABLES AND THE PER-STOCK
001900*                   LOOKUP TABLE (CALL/PUT OI, ADD-STRIKE TEXT,
002000*                   KNOWN-STRIKE FLAG) FOR THE NEW LIVE-EXTRACT
002100*                   ENRICHMENT LOGIC.
002200*    08/19/98  DKS  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN THIS
002300*                   COPYBOOK.  WK-RUN-DATE-YY REMAINS 2 DIGITS BY
002400*                   DESIGN (DISPLAY BANNER ONLY, NOT COMPARED OR
002500*                   STORED) PER STANDARDS MEMO 98-114.
002600*    02/02/99  DKS  BUMPED WK-HIST-TABLE AND WK-LIVE-TABLE MAX
002700*                   OCCURRENCES - VOLUME GREW PAST THE ORIGINAL
002800*                   SIZING WHEN THE OPTIONS DESK ADDED STRIKES.
002900*****************************************************************
003000*    WK-MASTER-STOCK-LIST  -  FIXED MASTER LIST OF STOCK SYMBOLS
003100*    PROCESSED EACH RUN, IN LIST ORDER.  BUILT AS ONE VALUE
003200*    CLAUSE AND REDEFINED AS A TABLE SO THE LIST CAN BE MAIN-
003300*    TAINED BY CHANGING ONE 01-LEVEL RATHER THAN EDITING THE
003400*    OCCURS TABLE ENTRY BY ENTRY.  PAD UNUSED SLOTS WITH SPACES.
003500*    OP-1699 - THIS IS THE FULL NSE SYMBOL LIST HANDED DOWN BY
003600*    THE OPTIONS DESK (204 SYMBOLS), NOT A SAMPLE - EVERY SYMBOL
003700*    ON THE DESK'S LIST IS CARRIED, ALPHABETICAL AS SUPPLIED.
003800*****************************************************************
003900 01  WK-MASTER-STOCK-LIST-DATA.
004000     05  FILLER                      PIC X(20) VALUE 'ABB'.
004100     05  FILLER                      PIC X(20) VALUE 'ABCAPITAL'.
004200     05  FILLER                      PIC X(20) VALUE 'ADANIENSOL'.
004300     05  FILLER                      PIC X(20) VALUE 'ADANIENT'.
004400     05  FILLER                      PIC X(20) VALUE 'ADANIGREEN'.
004500     05  FILLER                      PIC X(20) VALUE 'ADANIPORTS'.
004600     05  FILLER                      PIC X(20) VALUE 'ALKEM'.
004700     05  FILLER                      PIC X(20) VALUE 'AMBER'.
004800     05  FILLER                      PIC X(20) VALUE 'AMBUJACEM'.
004900     05  FILLER                      PIC X(20) VALUE 'ANGELONE'.
005000     05  FILLER                      PIC X(20) VALUE 'APLAPOLLO'.
005100     05  FILLER                      PIC X(20) VALUE 'APOLLOHOSP'.
005200     05  FILLER                      PIC X(20) VALUE 'ASHOKLEY'.
005300     05  FILLER                      PIC X(20) VALUE 'ASIANPAINT'.
005400     05  FILLER                      PIC X(20) VALUE 'AINT'.
005500     05  FILLER                      PIC X(20) VALUE 'ASTRAL'.
005600     05  FILLER                      PIC X(20) VALUE 'AUBANK'.
005700     05  FILLER                      PIC X(20) VALUE 'AUROPHARMA'.
005800     05  FILLER                      PIC X(20) VALUE 'AXISBANK'.
005900     05  FILLER                      PIC X(20) VALUE 'BAJAJFINSV'.
006000     05  FILLER                      PIC X(20) VALUE 'BAJFINANCE'.
006100     05  FILLER                      PIC X(20) VALUE 'BANDHANBNK'.
006200     05  FILLER                      PIC X(20) VALUE 'BANKBARODA'.
006300     05  FILLER                      PIC X(20) VALUE 'BANKINDIA'.
006400     05  FILLER                      PIC X(20) VALUE 'BDL'.
006500     05  FILLER                      PIC X(20) VALUE 'BEL'.
006600     05  FILLER                      PIC X(20) VALUE 'BHARATFORG'.
006700     05  FILLER                      PIC X(20) VALUE 'BHARTIARTL'.
006800     05  FILLER                      PIC X(20) VALUE 'BHEL'.
006900     05  FILLER                      PIC X(20) VALUE 'BIOCON'.
007000     05  FILLER                      PIC X(20) VALUE 'BLUESTARCO'.
007100     05  FILLER                      PIC X(20) VALUE 'BOSCHLTD'.
007200     05  FILLER                      PIC X(20) VALUE 'BPCL'.
007300     05  FILLER                      PIC X(20) VALUE 'BRITANNIA'.
007400     05  FILLER                      PIC X(20) VALUE 'BSE'.
007500     05  FILLER                      PIC X(20) VALUE 'CAMS'.
007600     05  FILLER                      PIC X(20) VALUE 'CANBK'.
007700     05  FILLER                      PIC X(20) VALUE 'CDSL'.
007800     05  FILLER                      PIC X(20) VALUE 'CGPOWER'.
007900     05  FILLER                      PIC X(20) VALUE 'CIPLA'.
008000     05  FILLER                      PIC X(20) VALUE 'COALINDIA'.
008100     05  FILLER                      PIC X(20) VALUE 'COFORGE'.
008200     05  FILLER                      PIC X(20) VALUE 'COLPAL'.
008300     05  FILLER                      PIC X(20) VALUE 'CONCOR'.
008400     05  FILLER                      PIC X(20) VALUE 'CROMPTON'.
008500     05  FILLER                      PIC X(20) VALUE 'CUMMINSIND'.
008600     05  FILLER                      PIC X(20) VALUE 'CYIENT'.
008700     05  FILLER                      PIC X(20) VALUE 'DABUR'.
008800     05  FILLER                      PIC X(20) VALUE 'DALBHARAT'.
008900     05  FILLER                      PIC X(20) VALUE 'DELHIVERY'.
009000     05  FILLER                      PIC X(20) VALUE 'DIVISLAB'.
009100     05  FILLER                      PIC X(20) VALUE 'DIXON'.
009200     05  FILLER                      PIC X(20) VALUE 'DLF'.
009300     05  FILLER                      PIC X(20) VALUE 'DMART'.
009400     05  FILLER                      PIC X(20) VALUE 'DRREDDY'.
009500     05  FILLER                      PIC X(20) VALUE 'EICHERMOT'.
009600     05  FILLER                      PIC X(20) VALUE 'ETERNAL'.
009700     05  FILLER                      PIC X(20) VALUE 'EXIDEIND'.
009800     05  FILLER                      PIC X(20) VALUE 'FEDERALBNK'.
009900     05  FILLER                      PIC X(20) VALUE 'FORTIS'.
010000     05  FILLER                      PIC X(20) VALUE 'GAIL'.
010100     05  FILLER                      PIC X(20) VALUE 'GLENMARK'.
010200     05  FILLER                      PIC X(20) VALUE 'GMRAIRPORT'.
010300     05  FILLER                      PIC X(20) VALUE 'GODREJCP'.
010400     05  FILLER                      PIC X(20) VALUE 'GODREJPROP'.
010500     05  FILLER                      PIC X(20) VALUE 'GRASIM'.
010600     05  FILLER                      PIC X(20) VALUE 'HAL'.
010700     05  FILLER                      PIC X(20) VALUE 'HAVELLS'.
010800     05  FILLER                      PIC X(20) VALUE 'HCLTECH'.
010900     05  FILLER                      PIC X(20) VALUE 'HDFCAMC'.
011000     05  FILLER                      PIC X(20) VALUE 'HDFCBANK'.
011100     05  FILLER                      PIC X(20) VALUE 'HDFCLIFE'.
011200     05  FILLER                      PIC X(20) VALUE 'HEROMOTOCO'.
011300     05  FILLER                      PIC X(20) VALUE 'HFCL'.
011400     05  FILLER                      PIC X(20) VALUE 'HINDALCO'.
011500     05  FILLER                      PIC X(20) VALUE 'HINDPETRO'.
011600     05  FILLER                      PIC X(20) VALUE 'HINDUNILVR'.
011700     05  FILLER                      PIC X(20) VALUE 'HINDZINC'.
011800     05  FILLER                      PIC X(20) VALUE 'HUDCO'.
011900     05  FILLER                      PIC X(20) VALUE 'ICICIBANK'.
012000     05  FILLER                      PIC X(20) VALUE 'ICICIGI'.
012100     05  FILLER                      PIC X(20) VALUE 'IDEA'.
012200     05  FILLER                      PIC X(20) VALUE 'IDFCFIRSTB'.
012300     05  FILLER                      PIC X(20) VALUE 'IEX'.
012400     05  FILLER                      PIC X(20) VALUE 'IGL'.
012500     05  FILLER                      PIC X(20) VALUE 'IIFL'.
012600     05  FILLER                      PIC X(20) VALUE 'INDHOTEL'.
012700     05  FILLER                      PIC X(20) VALUE 'INDIANB'.
012800     05  FILLER                      PIC X(20) VALUE 'INDIGO'.
012900     05  FILLER                      PIC X(20) VALUE 'INDUSINDBK'.
013000     05  FILLER                      PIC X(20) VALUE 'INDUSTOWER'.
013100     05  FILLER                      PIC X(20) VALUE 'INFY'.
013200     05  FILLER                      PIC X(20) VALUE 'INOXWIND'.
013300     05  FILLER                      PIC X(20) VALUE 'IOC'.
013400     05  FILLER                      PIC X(20) VALUE 'IRCTC'.
013500     05  FILLER                      PIC X(20) VALUE 'IREDA'.
013600     05  FILLER                      PIC X(20) VALUE 'IRFC'.
013700     05  FILLER                      PIC X(20) VALUE 'ITC'.
013800     05  FILLER                      PIC X(20) VALUE 'JINDALSTEL'.
013900     05  FILLER                      PIC X(20) VALUE 'JIOFIN'.
014000     05  FILLER                      PIC X(20) VALUE 'JSWENERGY'.
014100     05  FILLER                      PIC X(20) VALUE 'JSWSTEEL'.
014200     05  FILLER                      PIC X(20) VALUE 'JUBLFOOD'.
014300     05  FILLER                      PIC X(20) VALUE 'KALYANKJIL'.
014400     05  FILLER                      PIC X(20) VALUE 'KAYNES'.
014500     05  FILLER                      PIC X(20) VALUE 'KEI'.
014600     05  FILLER                      PIC X(20) VALUE 'KFINTECH'.
014700     05  FILLER                      PIC X(20) VALUE 'KOTAKBANK'.
014800     05  FILLER                      PIC X(20) VALUE 'KPITTECH'.
014900     05  FILLER                      PIC X(20) VALUE 'LAURUSLABS'.
015000     05  FILLER                      PIC X(20) VALUE 'LICHSGFIN'.
015100     05  FILLER                      PIC X(20) VALUE 'LICI'.
015200     05  FILLER                      PIC X(20) VALUE 'LODHA'.
015300     05  FILLER                      PIC X(20) VALUE 'LT'.
015400     05  FILLER                      PIC X(20) VALUE 'LTF'.
015500     05  FILLER                      PIC X(20) VALUE 'LTIM'.
015600     05  FILLER                      PIC X(20) VALUE 'LUPIN'.
015700     05  FILLER                      PIC X(20) VALUE 'MANAPPURAM'.
015800     05  FILLER                      PIC X(20) VALUE 'MANKIND'.
015900     05  FILLER                      PIC X(20) VALUE 'MARICO'.
016000     05  FILLER                      PIC X(20) VALUE 'MARUTI'.
016100     05  FILLER                      PIC X(20) VALUE 'MAXHEALTH'.
016200     05  FILLER                      PIC X(20) VALUE 'MAZDOCK'.
016300     05  FILLER                      PIC X(20) VALUE 'MCX'.
016400     05  FILLER                      PIC X(20) VALUE 'MFSL'.
016500     05  FILLER                      PIC X(20) VALUE 'MM'.
016600     05  FILLER                      PIC X(20) VALUE 'MPHASIS'.
016700     05  FILLER                      PIC X(20) VALUE 'MUTHOOTFIN'.
016800     05  FILLER                      PIC X(20) VALUE 'NAUKRI'.
016900     05  FILLER                      PIC X(20) VALUE 'NATIONALUM'.
017000     05  FILLER                      PIC X(20) VALUE 'NBCC'.
017100     05  FILLER                      PIC X(20) VALUE 'NCC'.
017200     05  FILLER                      PIC X(20) VALUE 'NESTLEIND'.
017300     05  FILLER                      PIC X(20) VALUE 'NHPC'.
017400     05  FILLER                      PIC X(20) VALUE 'NMDC'.
017500     05  FILLER                      PIC X(20) VALUE 'NTPC'.
017600     05  FILLER                      PIC X(20) VALUE 'NUVAMA'.
017700     05  FILLER                      PIC X(20) VALUE 'NYKAA'.
017800     05  FILLER                      PIC X(20) VALUE 'OBEROIRLTY'.
017900     05  FILLER                      PIC X(20) VALUE 'OFSS'.
018000     05  FILLER                      PIC X(20) VALUE 'OIL'.
018100     05  FILLER                      PIC X(20) VALUE 'ONGC'.
018200     05  FILLER                      PIC X(20) VALUE 'ONE'.
018300     05  FILLER                      PIC X(20) VALUE 'PAGEIND'.
018400     05  FILLER                      PIC X(20) VALUE 'PATANJALI'.
018500     05  FILLER                      PIC X(20) VALUE 'PAYTM'.
018600     05  FILLER                      PIC X(20) VALUE 'PETRONET'.
018700     05  FILLER                      PIC X(20) VALUE 'PFC'.
018800     05  FILLER                      PIC X(20) VALUE 'PGEL'.
018900     05  FILLER                      PIC X(20) VALUE 'PHOENIXLTD'.
019000     05  FILLER                      PIC X(20) VALUE 'PIDILITIND'.
019100     05  FILLER                      PIC X(20) VALUE 'PIIND'.
019200     05  FILLER                      PIC X(20) VALUE 'PNB'.
019300     05  FILLER                      PIC X(20) VALUE 'PNBHOUSING'.
019400     05  FILLER                      PIC X(20) VALUE 'POLICYBZR'.
019500     05  FILLER                      PIC X(20) VALUE 'POLYCAB'.
019600     05  FILLER                      PIC X(20) VALUE 'POWERGRID'.
019700     05  FILLER                      PIC X(20) VALUE 'PPLPHARMA'.
019800     05  FILLER                      PIC X(20) VALUE 'PRESTIGE'.
019900     05  FILLER                      PIC X(20) VALUE 'RBLBANK'.
020000     05  FILLER                      PIC X(20) VALUE 'RECLTD'.
020100     05  FILLER                      PIC X(20) VALUE 'RELIANCE'.
020200     05  FILLER                      PIC X(20) VALUE 'RVNL'.
020300     05  FILLER                      PIC X(20) VALUE 'SAIL'.
020400     05  FILLER                      PIC X(20) VALUE 'SBICARD'.
020500     05  FILLER                      PIC X(20) VALUE 'SBILIFE'.
020600     05  FILLER                      PIC X(20) VALUE 'SBIN'.
020700     05  FILLER                      PIC X(20) VALUE 'SHREECEM'.
020800     05  FILLER                      PIC X(20) VALUE 'SHRIRAMFIN'.
020900     05  FILLER                      PIC X(20) VALUE 'SIEMENS'.
021000     05  FILLER                      PIC X(20) VALUE 'SOLARINDS'.
021100     05  FILLER                      PIC X(20) VALUE 'SONACOMS'.
021200     05  FILLER                      PIC X(20) VALUE 'SRF'.
021300     05  FILLER                      PIC X(20) VALUE 'SUZLON'.
021400     05  FILLER                      PIC X(20) VALUE 'SUNPHARMA'.
021500     05  FILLER                      PIC X(20) VALUE 'SUPREMEIND'.
021600     05  FILLER                      PIC X(20) VALUE 'SYNGENE'.
021700     05  FILLER                      PIC X(20) VALUE 'TATACHEM'.
021800     05  FILLER                      PIC X(20) VALUE 'TATACONSUM'.
021900     05  FILLER                      PIC X(20) VALUE 'TATAELXSI'.
022000     05  FILLER                      PIC X(20) VALUE 'TATAMOTORS'.
022100     05  FILLER                      PIC X(20) VALUE 'TATAPOWER'.
022200     05  FILLER                      PIC X(20) VALUE 'TATASTEEL'.
022300     05  FILLER                      PIC X(20) VALUE 'TATATECH'.
022400     05  FILLER                      PIC X(20) VALUE 'TCS'.
022500     05  FILLER                      PIC X(20) VALUE 'TECHM'.
022600     05  FILLER                      PIC X(20) VALUE 'TIINDIA'.
022700     05  FILLER                      PIC X(20) VALUE 'TITAGARH'.
022800     05  FILLER                      PIC X(20) VALUE 'TITAN'.
022900     05  FILLER                      PIC X(20) VALUE 'TORNTPHARM'.
023000     05  FILLER                      PIC X(20) VALUE 'TORNTPOWER'.
023100     05  FILLER                      PIC X(20) VALUE 'TRENT'.
023200     05  FILLER                      PIC X(20) VALUE 'TVSMOTOR'.
023300     05  FILLER                      PIC X(20) VALUE 'ULTRACEMCO'.
023400     05  FILLER                      PIC X(20) VALUE 'UNIONBANK'.
023500     05  FILLER                      PIC X(20) VALUE 'UNITDSPR'.
023600     05  FILLER                      PIC X(20) VALUE 'UNOMINDA'.
023700     05  FILLER                      PIC X(20) VALUE 'UPL'.
023800     05  FILLER                      PIC X(20) VALUE 'VBL'.
023900     05  FILLER                      PIC X(20) VALUE 'VEDL'.
024000     05  FILLER                      PIC X(20) VALUE 'VOLTAS'.
024100     05  FILLER                      PIC X(20) VALUE 'WIPRO'.
024200     05  FILLER                      PIC X(20) VALUE 'YESBANK'.
024300     05  FILLER                      PIC X(20) VALUE 'ZYDUSLIFE'.
024400 01  WK-MASTER-STOCK-TABLE REDEFINES WK-MASTER-STOCK-LIST-DATA.
024500     05  WK-MASTER-STOCK             PIC X(20)
024600                                      OCCURS 204 TIMES
024700                                      INDEXED BY WK-STOCK-IDX.
024800 01  WK-MASTER-STOCK-COUNT           PIC S9(04) COMP VALUE 204.
024900*
025000*****************************************************************
025100*    WK-HIST-TABLE  -  IN-MEMORY IMAGE OF THE HISTORICAL FILE,
025200*    LOADED ONCE AT THE START OF THE RUN AND SEARCHED PER STOCK
025300*    BY HISTEXTR AND LIVEEXTR (PHASE A).  ROWS ARE NOT REQUIRED
025400*    TO BE SORTED BY SYMBOL.
025500*****************************************************************
025600 01  WK-HIST-TABLE.
025700     05  WK-HIST-ENTRY               OCCURS 3000 TIMES            OP9902
025800                                      INDEXED BY WK-HIST-IDX
025900                                                 WK-HIST-SRCH.
026000         10  WK-HIST-STOCK            PIC X(20).
026100         10  WK-HIST-STOCK-NORM       PIC X(20).
026200         10  WK-HIST-CATEGORY         PIC X(20).
026300         10  WK-HIST-STRIKE           PIC X(10).
026400         10  WK-HIST-STRIKE-KEY-NUM   PIC S9(09).
026500         10  WK-HIST-STRIKE-KEY-TXT   PIC X(20).
026600         10  WK-HIST-STRIKE-KEY-TYPE  PIC X(01).
026700             88  WK-HIST-KEY-IS-NUM        VALUE 'N'.
026800             88  WK-HIST-KEY-IS-TEXT       VALUE 'T'.
026900         10  WK-HIST-PREV-OI          PIC X(15).
027000         10  WK-HIST-LATEST-OI        PIC X(15).
027100         10  WK-HIST-CALL-DIFF        PIC X(15).
027200         10  WK-HIST-PUT-DIFF         PIC X(15).
027300         10  WK-HIST-LTP              PIC X(12).
027400         10  WK-HIST-ADDL-STRIKE      PIC X(15).
027500         10  FILLER                   PIC X(10).
027600 01  WK-HIST-COUNT                    PIC S9(05) COMP VALUE ZERO.
027700*
027800*****************************************************************
027900*    WK-LIVE-TABLE  -  IN-MEMORY IMAGE OF THE LIVE EXTRACT FILE,
028000*    LOADED ONCE AT THE START OF THE RUN AND SCANNED PER STOCK
028100*    IN INPUT ORDER BY LIVEEXTR (PHASE B).
028200*****************************************************************
028300 01  WK-LIVE-TABLE.
028400     05  WK-LIVE-ENTRY                OCCURS 6000 TIMES           OP9902
028500                                       INDEXED BY WK-LIVE-IDX
028600                                                  WK-LIVE-SRCH.
028700         10  WK-LIVE-STOCK            PIC X(20).
028800         10  WK-LIVE-STOCK-NORM       PIC X(20).
028900         10  WK-LIVE-SECTION          PIC X(20).
029000         10  WK-LIVE-LABEL            PIC X(20).
029100         10  WK-LIVE-PREV-OI          PIC X(15).
029200         10  WK-LIVE-STRIKE           PIC X(10).
029300         10  FILLER                   PIC X(10).
029400 01  WK-LIVE-COUNT                    PIC S9(05) COMP VALUE ZERO.
029500*
029600*****************************************************************
029700*    PER-STOCK LOOKUP TABLES BUILT BY LIVEEXTR PHASE A - REBUILT
029800*    FRESH FOR EACH STOCK BEFORE THE PHASE B SCAN.  KEYED BY THE
029900*    STRIKE KEY (SEE WK-HIST-STRIKE-KEY-NUM/TXT ABOVE); A LINEAR
030000*    TABLE IS SIZED GENEROUSLY SINCE NO SINGLE STOCK CARRIES
030100*    MORE THAN A FEW HUNDRED STRIKES.
030200*****************************************************************
030300 01  WK-STRIKE-MAP-TABLE.
030400     05  WK-STRIKE-MAP-ENTRY          OCCURS 500 TIMES
030500                                       INDEXED BY WK-MAP-IDX
030600                                                  WK-MAP-SRCH.
030700         10  WK-MAP-KEY-NUM           PIC S9(09).
030800         10  WK-MAP-KEY-TXT           PIC X(20).
030900         10  WK-MAP-KEY-TYPE          PIC X(01).
031000         10  WK-MAP-CALL-OI           PIC S9(11).
031100         10  WK-MAP-CALL-SET          PIC X(01) VALUE 'N'.
031200             88  WK-MAP-CALL-IS-SET        VALUE 'Y'.
031300         10  WK-MAP-PUT-OI            PIC S9(11).
031400         10  WK-MAP-PUT-SET           PIC X(01) VALUE 'N'.
031500             88  WK-MAP-PUT-IS-SET         VALUE 'Y'.
031600         10  WK-MAP-ADD-TEXT          PIC X(15).
031700         10  WK-MAP-IN-STRIKE-SET     PIC X(01) VALUE 'N'.
031800             88  WK-MAP-IS-KNOWN-STRIKE    VALUE 'Y'.
031900         10  FILLER                   PIC X(05).
032000 01  WK-STRIKE-MAP-COUNT              PIC S9(05) COMP VALUE ZERO.
032100*
032200*****************************************************************
032300*    NUMPARSE WORK AREA - PARSE/FORMAT SCRATCH FIELDS SHARED BY
032400*    7000-PARSE-AMOUNT, 7100-FORMAT-AMOUNT AND 7200-STRIKE-KEY.
032500*****************************************************************
032600 01  WK-PARSE-AREA.
032700     05  WK-PARSE-INPUT               PIC X(20).
032800     05  WK-PARSE-INPUT-LEN           PIC S9(04) COMP.
032900     05  WK-PARSE-NEGATIVE-SW         PIC X(01) VALUE 'N'.
033000         88  WK-PARSE-IS-NEGATIVE          VALUE 'Y'.
033100     05  WK-PARSE-DIGITS-LEN          PIC S9(04) COMP VALUE ZERO.
033200     05  WK-PARSE-BAD-CHAR-SW         PIC X(01) VALUE 'N'.
033300         88  WK-PARSE-BAD-CHAR-FOUND       VALUE 'Y'.
033400     05  WK-PARSE-DECIMAL-SEEN-SW     PIC X(01) VALUE 'N'.
033500         88  WK-PARSE-DECIMAL-SEEN         VALUE 'Y'.
033600     05  WK-PARSE-SCALE               PIC V9(04).
033700     05  WK-PARSE-DIGIT-VAL           PIC 9(01).
033800     05  WK-PARSE-SCAN-PTR            PIC S9(04) COMP.
033900     05  WK-PARSE-ONE-CHAR            PIC X(01).
034000     05  WK-PARSE-VALID-SW            PIC X(01) VALUE 'N'.
034100         88  WK-PARSE-IS-VALID             VALUE 'Y'.
034200     05  WK-PARSE-VALUE                PIC S9(11)V9(04).
034300     05  WK-PARSE-ROUNDED              PIC S9(11).
034400     05  FILLER                        PIC X(05).
034500*
034600*    WK-FORMAT-EDIT IS THE EDITED-NUMERIC VIEW USED TO GET COBOL'S
034700*    OWN COMMA-INSERTION EDITING (FLOATING SIGN) INSTEAD OF A
034800*    HAND ROLLED COMMA ROUTINE, THEN COPIED TO WK-FORMAT-EDIT-X
034900*    (A REDEFINITION) SO IT CAN BE RIGHT-TRIMMED CHARACTER BY
035000*    CHARACTER FOR THE OUTPUT FIELD.
035100 01  WK-FORMAT-EDIT                   PIC ---,999,999,999.
035200 01  WK-FORMAT-EDIT-X REDEFINES WK-FORMAT-EDIT PIC X(15).
035300 01  WK-FORMAT-RESULT                 PIC X(15) VALUE SPACES.
035400 01  WK-FORMAT-RESULT-LEN             PIC S9(04) COMP.
035500*
035600*****************************************************************
035700*    WK-STRIKE-KEY-AREA - SCRATCH FOR 7200-STRIKE-KEY-PARA.
035800*****************************************************************
035900 01  WK-STRIKE-KEY-AREA.
036000     05  WK-KEY-INPUT                 PIC X(20).
036100     05  WK-KEY-DIGITS-LEN            PIC S9(04) COMP VALUE ZERO.
036200     05  WK-KEY-SCAN-PTR              PIC S9(04) COMP.
036300     05  WK-KEY-ONE-CHAR              PIC X(01).
036400     05  WK-KEY-DIGIT-VAL             PIC 9(01).
036500*
036600*    WK-KEY-TYPE-SW USES THE SAME CODE AS WK-HIST-STRIKE-KEY-TYPE
036700*    ABOVE - 'N' FOR A NUMERIC STRIKE KEY, 'T' FOR A TEXT KEY.
036800     05  WK-KEY-TYPE-SW               PIC X(01) VALUE 'N'.
036900         88  WK-KEY-IS-NUMERIC             VALUE 'N'.
037000         88  WK-KEY-IS-TEXT                VALUE 'T'.
037100     05  WK-KEY-NUM-VALUE             PIC S9(09).
037200     05  WK-KEY-TXT-VALUE             PIC X(20).
037300     05  FILLER                       PIC X(05).
037400*
037500*****************************************************************
037600*    RUN-DATE WORK AREA - STAMPED ON THE CONSOLE BANNER ONLY.
037700*****************************************************************
037800 01  WK-CURRENT-DATE.
037900     05  WK-RUN-DATE-YY               PIC 9(02).
038000     05  WK-RUN-DATE-MM               PIC 9(02).
038100     05  WK-RUN-DATE-DD               PIC 9(02).
038200 01  WK-CURRENT-DATE-R REDEFINES WK-CURRENT-DATE.
038300     05  WK-RUN-DATE-NUM              PIC 9(06).
038400 01  FILLER                           PIC X(01) VALUE SPACE.
